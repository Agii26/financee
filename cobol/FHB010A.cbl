000100******************************************************************
000200*  PROGRAM:     FHB010A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        BATCH DRIVER                                     *
000500*  PURPOSE:     TRANSACTION POSTING.  READS THE PROFILE MASTER   *
000600*               INTO A TABLE, THEN READS THE TRANSACTION INPUT   *
000700*               STREAM AND POSTS EACH ENTRY THROUGH THE          *
000800*               TRANSACTION SERVICE (FHS010A).  WRITES THE       *
000900*               POSTED-TRANSACTION LEDGER, REWRITES THE PROFILE  *
001000*               MASTER, AND HANDS GRAND TOTALS TO FHB040A VIA    *
001100*               THE RUN-CONTROL TOTALS FILE.                     *
001200******************************************************************
001300*  CHANGE LOG                                                    *
001400*----------------------------------------------------------------*
001500*  1979-01-16  RSM  TKT-00016  ORIGINAL PROGRAM                  *
001600*  1979-06-04  RSM  TKT-00360  ADDED PER-PROFILE AND GRAND TOTAL *
001700*                              ACCUMULATORS TO CLOSING DISPLAY   *
001800*  1980-09-22  RSM  TKT-00940  CONFIRMED PROFILE TABLE REWRITE   *
001900*                              HANDLES A FULL-TABLE MASTER, NOT  *
002000*                              INDEXED ACCESS                    *
002100*  1983-02-15  RSM  TKT-03420  WRITE RUN-CONTROL TOTALS FOR THE  *
002200*                              NEW BUDGET REPORT JOB STEP        *
002300*                              (FHB040A)                         *
002400*  1985-01-30  WDH  TKT-05000  RECOMPILED UNDER ANSI-85 COBOL    *
002500*                              STANDARD, NO LOGIC CHANGE         *
002600*  1990-04-11  MLP  TKT-09600  TIGHTENED FILE-STATUS CHECKS      *
002700*                              AFTER RUNAWAY JOB ABEND ON BAD    *
002800*                              TRANSACTION RECORD                *
002900*  1998-08-19  DCS  TKT-15800  Y2K REMEDIATION - EXPANDED        *
003000*                              TRAN-TRANSACTION-DATE FROM YY TO  *
003100*                              CCYY, TABLE REWRITE UNCHANGED     *
003200*  2001-05-14  BTK  TKT-18500  CODE REVIEW AFTER FINANCE AUDIT - *
003300*                              CONFIRMED TOTALS TIE TO POSTED    *
003400*                              LEDGER                            *
003500*  2006-11-02  ARN  TKT-22600  ADDED WSV-CONT-RECHAZOS REJECT    *
003600*                              COUNTER TO CLOSING DISPLAY        *
003700*  2012-03-19  FEC  TKT-27900  CONFIRMED NO CHANGE NEEDED AFTER  *
003800*                              BUDGET SERVICE PERIOD-END REWRITE *
003900*  2018-07-25  GKT  TKT-33000  REVIEWED PROFILE TABLE SIZE       *
004000*                              AGAINST CURRENT ACTIVE-PROFILE    *
004100*                              COUNT - NO CHANGE                 *
004200*  2026-07-14  RSM  TKT-40285  RESTATED INIT/CLOSE LOGIC AS      *
004300*                              PERFORM...THRU...-EXIT RANGES PER *
004400*                              SHOP STANDARD (WAS PLAIN CHAIN)   *
004500*----------------------------------------------------------------*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    FHB010A.
004800 AUTHOR.        R MENDIETA.
004900 INSTALLATION.  FINANCEHUB DATA CENTER.
005000 DATE-WRITTEN.  01/16/1979.
005100 DATE-COMPILED.
005200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005300
005400 ENVIRONMENT DIVISION.
005500*======================*
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    PROFILE MASTER - LOADED TO A TABLE ON INPUT, REWRITTEN
006200*    IN FULL AT END OF RUN (SUBSTITUTE FOR INDEXED ACCESS).
006300     SELECT PROFMAST ASSIGN TO 'PROFMAST'
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-PROFMAST.
006600
006700     SELECT TRNIN ASSIGN TO 'TRNIN'
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-TRNIN.
007000
007100     SELECT TRNLEDG ASSIGN TO 'TRNLEDG'
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-TRNLEDG.
007400
007500     SELECT CTLOUT ASSIGN TO 'CTLTOT01'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-CTLOUT.
007800
007900 DATA DIVISION.
008000*=============*
008100 FILE SECTION.
008200*=============*
008300 FD  PROFMAST
008400     LABEL RECORD STANDARD.
008500     COPY FHWPROF.
008600
008700 FD  TRNIN
008800     LABEL RECORD STANDARD.
008900     COPY FHWTRAN REPLACING LEADING ==TRAN== BY ==TRIN==.
009000
009100 FD  TRNLEDG
009200     LABEL RECORD STANDARD.
009300     COPY FHWTRAN.
009400
009500 FD  CTLOUT
009600     LABEL RECORD STANDARD.
009700     COPY FHWCTRL.
009800
009900 WORKING-STORAGE SECTION.
010000*========================*
010100 01  WSF-STATUS.
010200     05  FS-PROFMAST           PIC X(02).
010300     05  FS-TRNIN              PIC X(02).
010400     05  FS-TRNLEDG            PIC X(02).
010500     05  FS-CTLOUT             PIC X(02).
010600     05  FILLER                PIC X(10) VALUE SPACES.
010700
010800 01  WSC-COUNTERS.
010900     05  WSV-CONT-PROFMAST     PIC 9(07) COMP VALUE ZEROS.
011000     05  WSV-CONT-TRNIN        PIC 9(07) COMP VALUE ZEROS.
011100     05  WSV-CONT-TRNLEDG      PIC 9(07) COMP VALUE ZEROS.
011200     05  WSV-CONT-RECHAZOS     PIC 9(07) COMP VALUE ZEROS.
011300     05  FILLER                PIC X(10) VALUE SPACES.
011400
011500 01  WSS-SWITCH.
011600     05  WS-FIN-PROFMAST       PIC 9(01) VALUE 0.
011700         88  FIN-PROFMAST-OK        VALUE 1.
011800     05  WS-FIN-TRNIN          PIC 9(01) VALUE 0.
011900         88  FIN-TRNIN-OK            VALUE 1.
012000     05  FILLER                PIC X(10) VALUE SPACES.
012100
012200*---------------------------------------------------------------*
012300* PROFILE TABLE - THE PROFILE MASTER LOADED INTO MEMORY.  ONE    *
012400* ENTRY PER ACCOUNT HOLDER.  WST-MONEY-ON-HAND IS THE LIVE       *
012500* BALANCE THE MONEY ENGINE UPDATES DURING THE RUN.               *
012600*---------------------------------------------------------------*
012700 01  WST-PROFILE-TABLE.
012800     05  WST-PROFILE-COUNT     PIC 9(05) COMP VALUE ZEROS.
012900     05  FILLER                PIC X(01) VALUE SPACES.
013000     05  WST-PROFILE-ENTRY OCCURS 0001 TO 2000 TIMES
013100             DEPENDING ON WST-PROFILE-COUNT
013200             INDEXED BY WSX-PROFILE-IDX.
013300         10  WST-PROFILE-ID    PIC 9(06).
013400         10  WST-USERNAME      PIC X(20).
013500         10  WST-MONTHLY-INCOME PIC S9(10)V99.
013600         10  WST-MONEY-ON-HAND PIC S9(10)V99.
013700         10  WST-TOTAL-INCOME  PIC S9(10)V99 VALUE ZEROS.
013800         10  WST-TOTAL-EXPENSE PIC S9(10)V99 VALUE ZEROS.
013900         10  WST-TOTAL-SAVINGS PIC S9(10)V99 VALUE ZEROS.
014000         10  WST-TXN-COUNT     PIC 9(07) COMP VALUE ZEROS.
014100
014200 01  WS-FOUND-SW               PIC X(01) VALUE 'N'.
014300     88  WS-PROFILE-FOUND          VALUE 'Y'.
014400
014500 01  WSG-GRAND-TOTALS.
014600     05  WSG-TOTAL-INCOME      PIC S9(12)V99 VALUE ZEROS.
014700     05  WSG-TOTAL-EXPENSE     PIC S9(12)V99 VALUE ZEROS.
014800     05  WSG-TOTAL-SAVINGS     PIC S9(12)V99 VALUE ZEROS.
014900     05  WSG-TXN-COUNT         PIC 9(09) VALUE ZEROS.
015000     05  FILLER                PIC X(10) VALUE SPACES.
015100
015200 77  WSV-RUTINA                PIC X(18) VALUE SPACES.
015300 77  WSV-ACCION                PIC X(18) VALUE SPACES.
015400 77  WSV-FSTATUS               PIC X(02) VALUE SPACES.
015500
015600     COPY FHLTRN.
015700
015800 PROCEDURE DIVISION.
015900*===============================================*
016000     PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
016100     PERFORM 2000-PROCESO-PROGRAMA
016200     PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
016300     STOP RUN.
016400*----------------------------------------------------------------*
016500 1000-INICIO-PROGRAMA.
016600*----------------------------------------------------------------*
016700     CONTINUE.
016800*----------------------------------------------------------------*
016900 1001-OPEN-FILES.
017000*----------------------------------------------------------------*
017100     OPEN INPUT PROFMAST TRNIN
017200          OUTPUT TRNLEDG CTLOUT
017300
017400     IF (FS-PROFMAST = '00' OR '97') AND
017500        (FS-TRNIN    = '00' OR '97') AND
017600        (FS-TRNLEDG  = '00')         AND
017700        (FS-CTLOUT   = '00')
017800         CONTINUE
017900     ELSE
018000         DISPLAY ' ERROR AL ABRIR ARCHIVOS - FHB010A '
018100         DISPLAY ' FS-PROFMAST ............. = ' FS-PROFMAST
018200         DISPLAY ' FS-TRNIN ................ = ' FS-TRNIN
018300         DISPLAY ' FS-TRNLEDG ............... = ' FS-TRNLEDG
018400         DISPLAY ' FS-CTLOUT ................ = ' FS-CTLOUT
018500         PERFORM 9000-ERROR-PGM
018600     END-IF.
018700*----------------------------------------------------------------*
018800 1002-LOAD-PROFILE-TABLE.
018900*    PROFMAST SUBSTITUTES FOR INDEXED ACCESS: LOAD THE WHOLE
019000*    MASTER INTO WST-PROFILE-TABLE, KEYED BY PROFILE-ID.
019100*----------------------------------------------------------------*
019200     PERFORM 1002-LOAD-ONE-PROFILE UNTIL FIN-PROFMAST-OK.
019300*----------------------------------------------------------------*
019400 1003-READ-TRNIN.
019500*----------------------------------------------------------------*
019600     READ TRNIN
019700         AT END
019800             SET FIN-TRNIN-OK TO TRUE
019900     END-READ.
020000     IF NOT FIN-TRNIN-OK
020100         ADD 1 TO WSV-CONT-TRNIN
020200     END-IF.
020300*----------------------------------------------------------------*
020400 1000-EXIT.
020500*----------------------------------------------------------------*
020600     EXIT.
020700*----------------------------------------------------------------*
020800 1002-LOAD-ONE-PROFILE.
020900*----------------------------------------------------------------*
021000     READ PROFMAST
021100         AT END
021200             SET FIN-PROFMAST-OK TO TRUE
021300         NOT AT END
021400             ADD 1 TO WSV-CONT-PROFMAST
021500             ADD 1 TO WST-PROFILE-COUNT
021600             SET WSX-PROFILE-IDX TO WST-PROFILE-COUNT
021700             MOVE PROF-PROFILE-ID     TO
021800                 WST-PROFILE-ID (WSX-PROFILE-IDX)
021900             MOVE PROF-USERNAME       TO
022000                 WST-USERNAME (WSX-PROFILE-IDX)
022100             MOVE PROF-MONTHLY-INCOME TO
022200                 WST-MONTHLY-INCOME (WSX-PROFILE-IDX)
022300             MOVE PROF-MONEY-ON-HAND  TO
022400                 WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
022500     END-READ.
022600*----------------------------------------------------------------*
022700 2000-PROCESO-PROGRAMA.
022800*----------------------------------------------------------------*
022900     PERFORM 2001-POST-ONE-TRANSACTION
023000         UNTIL FIN-TRNIN-OK.
023100*----------------------------------------------------------------*
023200 2001-POST-ONE-TRANSACTION.
023300*----------------------------------------------------------------*
023400     PERFORM 2002-FIND-PROFILE
023500
023600     IF WS-PROFILE-FOUND
023700         MOVE TRIN-TRANSACTION-ID   TO FHL-TXN-TRANSACTION-ID
023800         MOVE TRIN-PROFILE-ID       TO FHL-TXN-PROFILE-ID
023900         MOVE TRIN-TRANSACTION-TYPE TO FHL-TXN-TRANSACTION-TYPE
024000         MOVE TRIN-CATEGORY-ID      TO FHL-TXN-CATEGORY-ID
024100         MOVE TRIN-TRANSACTION-DATE TO FHL-TXN-TRANSACTION-DATE
024200         MOVE TRIN-AMOUNT           TO FHL-TXN-AMOUNT
024300         MOVE TRIN-TITLE            TO FHL-TXN-TITLE
024400         MOVE TRIN-DESCRIPTION      TO FHL-TXN-DESCRIPTION
024500         MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
024600             FHL-TXN-MONEY-ON-HAND
024700
024800         CALL 'FHS010A' USING FHL-TXNSVC-PARMS
024900
025000         MOVE FHL-TXN-MONEY-ON-HAND TO
025100             WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
025200
025300         MOVE TRIN-RECORD TO TRAN-RECORD
025400         MOVE FHL-TXN-TITLE TO TRAN-TITLE
025500         WRITE TRAN-RECORD
025600         ADD 1 TO WSV-CONT-TRNLEDG
025700         ADD 1 TO WST-TXN-COUNT (WSX-PROFILE-IDX)
025800
025900         EVALUATE TRIN-TRANSACTION-TYPE
026000             WHEN 'income'
026100                 ADD FHL-TXN-AMOUNT TO
026200                     WST-TOTAL-INCOME (WSX-PROFILE-IDX)
026300                 ADD FHL-TXN-AMOUNT TO WSG-TOTAL-INCOME
026400             WHEN 'expense'
026500                 ADD FHL-TXN-AMOUNT TO
026600                     WST-TOTAL-EXPENSE (WSX-PROFILE-IDX)
026700                 ADD FHL-TXN-AMOUNT TO WSG-TOTAL-EXPENSE
026800             WHEN 'savings'
026900                 ADD FHL-TXN-AMOUNT TO
027000                     WST-TOTAL-SAVINGS (WSX-PROFILE-IDX)
027100                 ADD FHL-TXN-AMOUNT TO WSG-TOTAL-SAVINGS
027200             WHEN OTHER
027300                 CONTINUE
027400         END-EVALUATE
027500         ADD 1 TO WSG-TXN-COUNT
027600     ELSE
027700         ADD 1 TO WSV-CONT-RECHAZOS
027800         DISPLAY 'TRANSACTION FOR UNKNOWN PROFILE ID '
027900                 TRIN-PROFILE-ID ' SKIPPED'
028000     END-IF
028100
028200     PERFORM 1003-READ-TRNIN.
028300*----------------------------------------------------------------*
028400 2002-FIND-PROFILE.
028500*    LINEAR LOOK-UP OF THE IN-MEMORY PROFILE TABLE BY
028600*    TRIN-PROFILE-ID.
028700*----------------------------------------------------------------*
028800     MOVE 'N' TO WS-FOUND-SW
028900     PERFORM 2003-TEST-ONE-PROFILE VARYING WSX-PROFILE-IDX
029000             FROM 1 BY 1
029100             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT
029200                OR WS-PROFILE-FOUND.
029300*    PERFORM VARYING OVERSHOOTS THE INDEX BY ONE WHEN IT STOPS
029400*    ON THE FOUND CONDITION - STEP BACK TO THE MATCHED ENTRY.
029500     IF WS-PROFILE-FOUND
029600         SET WSX-PROFILE-IDX DOWN BY 1
029700     END-IF.
029800*----------------------------------------------------------------*
029900 2003-TEST-ONE-PROFILE.
030000*----------------------------------------------------------------*
030100     IF WST-PROFILE-ID (WSX-PROFILE-IDX) = TRIN-PROFILE-ID
030200         MOVE 'Y' TO WS-FOUND-SW
030300     END-IF.
030400*----------------------------------------------------------------*
030500 3000-FIN-PROGRAMA.
030600*----------------------------------------------------------------*
030700     CONTINUE.
030800*----------------------------------------------------------------*
030900 3001-REWRITE-PROFILE-MASTER.
031000*    PROFMAST WAS OPENED INPUT ABOVE; RE-OPEN OUTPUT AND WRITE
031100*    THE UPDATED TABLE BACK IN FULL (SEQUENTIAL SUBSTITUTE FOR
031200*    AN INDEXED REWRITE).
031300*----------------------------------------------------------------*
031400     CLOSE PROFMAST
031500     OPEN OUTPUT PROFMAST
031600     PERFORM 3001-WRITE-ONE-PROFILE VARYING WSX-PROFILE-IDX
031700             FROM 1 BY 1
031800             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT.
031900*----------------------------------------------------------------*
032000 3002-WRITE-RUN-CONTROL.
032100*----------------------------------------------------------------*
032200     MOVE WSG-TOTAL-INCOME  TO CTRL-TOTAL-INCOME
032300     MOVE WSG-TOTAL-EXPENSE TO CTRL-TOTAL-EXPENSE
032400     MOVE WSG-TOTAL-SAVINGS TO CTRL-TOTAL-SAVINGS
032500     MOVE WSG-TXN-COUNT     TO CTRL-TXN-COUNT
032600     WRITE CTRL-TOTALS-RECORD.
032700*----------------------------------------------------------------*
032800 3003-CLOSE-FILES.
032900*----------------------------------------------------------------*
033000     CLOSE PROFMAST TRNIN TRNLEDG CTLOUT.
033100*----------------------------------------------------------------*
033200 3004-CARGA-DETALLES.
033300*----------------------------------------------------------------*
033400     DISPLAY '================================='
033500     DISPLAY '------- DETALLES PROCESO --------'
033600     DISPLAY '-------     FHB010A      --------'
033700     DISPLAY '================================='
033800     DISPLAY 'REG. LEIDOS PROFMAST = ' WSV-CONT-PROFMAST
033900     DISPLAY 'REG. LEIDOS TRNIN    = ' WSV-CONT-TRNIN
034000     DISPLAY 'REG. GRABAD TRNLEDG  = ' WSV-CONT-TRNLEDG
034100     DISPLAY 'REG. RECHAZADOS      = ' WSV-CONT-RECHAZOS
034200     DISPLAY 'TOTAL INGRESOS       = ' WSG-TOTAL-INCOME
034300     DISPLAY 'TOTAL GASTOS         = ' WSG-TOTAL-EXPENSE
034400     DISPLAY 'TOTAL AHORROS        = ' WSG-TOTAL-SAVINGS
034500     DISPLAY '================================='.
034600*----------------------------------------------------------------*
034700 3000-EXIT.
034800*----------------------------------------------------------------*
034900     EXIT.
035000*----------------------------------------------------------------*
035100 3001-WRITE-ONE-PROFILE.
035200*----------------------------------------------------------------*
035300     MOVE WST-PROFILE-ID (WSX-PROFILE-IDX) TO
035400         PROF-PROFILE-ID
035500     MOVE WST-USERNAME (WSX-PROFILE-IDX) TO
035600         PROF-USERNAME
035700     MOVE WST-MONTHLY-INCOME (WSX-PROFILE-IDX) TO
035800         PROF-MONTHLY-INCOME
035900     MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
036000         PROF-MONEY-ON-HAND
036100     WRITE PROF-RECORD.
036200*----------------------------------------------------------------*
036300 9000-ERROR-PGM.
036400*----------------------------------------------------------------*
036500     DISPLAY '================================'
036600     DISPLAY '------ DETALLES DE ERROR -------'
036700     DISPLAY '------      FHB010A      -------'
036800     DISPLAY '================================'
036900     DISPLAY ' RUTINA          :' WSV-RUTINA
037000     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
037100     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
037200     DISPLAY '================================'
037300     MOVE 16 TO RETURN-CODE
037400     STOP RUN.

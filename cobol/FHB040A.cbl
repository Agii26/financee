000100******************************************************************
000200*  PROGRAM:     FHB040A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        BATCH DRIVER (REPORT ONLY - NO MASTER UPDATE)    *
000500*  PURPOSE:     BUDGET SPENT/REMAINING REPORT.  LOADS THE        *
000600*               PROFILE, BUDGET AND TRANSACTION-LEDGER FILES     *
000700*               INTO TABLES; FOR EACH ACTIVE BUDGET SCANS THE    *
000800*               OWNING PROFILE'S POSTED EXPENSE TRANSACTIONS     *
000900*               WITHIN THE BUDGET'S WEEKLY OR MONTHLY WINDOW TO  *
001000*               COMPUTE SPENT AND REMAINING, THEN PRINTS THE     *
001100*               132-COLUMN REPORT WITH A PROFILE-ID CONTROL      *
001200*               BREAK AND GRAND TOTALS FROM THE RUN-CONTROL      *
001300*               RECORD FHB010A WROTE EARLIER IN THE JOB.         *
001400******************************************************************
001500*  CHANGE LOG                                                    *
001600*  1983-02-20  RSM  TKT-03440  ORIGINAL PROGRAM                  *
001700*  1983-03-08  RSM  TKT-03460  WEEKLY WINDOW IS INCLUSIVE 8 DAYS *
001800*                              (START THROUGH START+7) - MATCHES *
001900*                              THE 6-DAY END-DATE PLUS ONE MORE  *
002000*  1983-09-14  RSM  TKT-03700  ADDED PER-PROFILE AND GRAND TOTAL *
002100*                              SUBTOTAL LINES TO THE REPORT      *
002200*  1986-08-25  WDH  TKT-05700  RECOMPILED UNDER ANSI-85 COBOL    *
002300*                              STANDARD, NO LOGIC CHANGE         *
002400*  1992-05-06  MLP  TKT-11000  ADDED CATEGORY-RESTRICTED BUDGET  *
002500*                              MATCH AHEAD OF PLAIN PROFILE      *
002600*                              MATCH                             *
002700*  1998-11-09  DCS  TKT-16200  Y2K REMEDIATION - EXPANDED        *
002800*                              CTRL/BUDGET/TRANSACTION DATE      *
002900*                              FIELDS FROM YY TO CCYY            *
003000*  2004-08-30  BTK  TKT-21300  CODE REVIEW AFTER FINANCE AUDIT - *
003100*                              CONFIRMED WEEKLY WINDOW MATH      *
003200*                              AGREES WITH BUDGET SERVICE        *
003300*  2010-01-12  ARN  TKT-25400  ADDED OVER-BUDGET MARK TO DETAIL  *
003400*                              LINE FOR NEGATIVE REMAINING       *
003500*  2016-10-18  FEC  TKT-31500  CONFIRMED NO CHANGE NEEDED AFTER  *
003600*                              SAVINGS SERVICE LEDGER APPEND     *
003700*                              REWRITE                           *
003800*  2022-02-24  GKT  TKT-37000  ANNUAL FISCAL REVIEW - NO CHANGE  *
003900*  2026-07-14  RSM  TKT-40285  RESTATED INIT/CLOSE LOGIC AS      *
004000*                              PERFORM...THRU...-EXIT RANGES PER *
004100*                              SHOP STANDARD (WAS PLAIN CHAIN)   *
004200*----------------------------------------------------------------*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    FHB040A.
004500 AUTHOR.        R MENDIETA.
004600 INSTALLATION.  FINANCEHUB DATA CENTER.
004700 DATE-WRITTEN.  02/20/1983.
004800 DATE-COMPILED.
004900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005000
005100 ENVIRONMENT DIVISION.
005200*======================*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    ALL FOUR INPUT FILES ARE READ ONLY - THIS PROGRAM NEVER     *
005900*    REWRITES A MASTER.  BUDGIN READS THE SAME PHYSICAL FILE     *
006000*    FHB020A WROTE AS BUDGOUT; CTLIN READS THE RUN-CONTROL       *
006100*    RECORD FHB010A WROTE AS CTLOUT.                             *
006200     SELECT PROFMAST ASSIGN TO 'PROFMAST'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-PROFMAST.
006500
006600     SELECT BUDGIN ASSIGN TO 'BUDGOUT'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-BUDGIN.
006900
007000     SELECT TRNLEDG ASSIGN TO 'TRNLEDG'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-TRNLEDG.
007300
007400     SELECT CTLIN ASSIGN TO 'CTLTOT01'
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CTLIN.
007700
007800     SELECT RPTOUT ASSIGN TO 'BUDGRPT01'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-RPTOUT.
008100
008200 DATA DIVISION.
008300*=============*
008400 FILE SECTION.
008500*=============*
008600 FD  PROFMAST
008700     LABEL RECORD STANDARD.
008800     COPY FHWPROF.
008900
009000 FD  BUDGIN
009100     LABEL RECORD STANDARD.
009200     COPY FHWBUDG REPLACING LEADING ==BUDG== BY ==BUDGI==.
009300
009400 FD  TRNLEDG
009500     LABEL RECORD STANDARD.
009600     COPY FHWTRAN REPLACING LEADING ==TRAN== BY ==TRNL==.
009700
009800 FD  CTLIN
009900     LABEL RECORD STANDARD.
010000     COPY FHWCTRL.
010100
010200 FD  RPTOUT
010300     LABEL RECORD STANDARD.
010400 01  RPT-LINE                     PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*========================*
010800 01  WSF-STATUS.
010900     05  FS-PROFMAST           PIC X(02).
011000     05  FS-BUDGIN             PIC X(02).
011100     05  FS-TRNLEDG            PIC X(02).
011200     05  FS-CTLIN              PIC X(02).
011300     05  FS-RPTOUT             PIC X(02).
011400     05  FILLER                PIC X(10) VALUE SPACES.
011500
011600 01  WSC-COUNTERS.
011700     05  WSV-CONT-PROFMAST     PIC 9(07) COMP VALUE ZEROS.
011800     05  WSV-CONT-BUDGIN       PIC 9(07) COMP VALUE ZEROS.
011900     05  WSV-CONT-TRNLEDG      PIC 9(07) COMP VALUE ZEROS.
012000     05  WSA-PROFILE-COUNT     PIC 9(05) COMP VALUE ZEROS.
012100     05  WSA-BUDGET-COUNT      PIC 9(05) COMP VALUE ZEROS.
012200     05  FILLER                PIC X(10) VALUE SPACES.
012300
012400 01  WSS-SWITCH.
012500     05  WS-FIN-PROFMAST       PIC 9(01) VALUE 0.
012600         88  FIN-PROFMAST-OK        VALUE 1.
012700     05  WS-FIN-BUDGIN         PIC 9(01) VALUE 0.
012800         88  FIN-BUDGIN-OK           VALUE 1.
012900     05  WS-FIN-TRNLEDG        PIC 9(01) VALUE 0.
013000         88  FIN-TRNLEDG-OK          VALUE 1.
013100     05  WS-PROFILE-PRINTED-SW PIC X(01) VALUE 'N'.
013200         88  WS-PROFILE-PRINTED      VALUE 'Y'.
013300     05  FILLER                PIC X(10) VALUE SPACES.
013400
013500*---------------------------------------------------------------*
013600* PROFILE TABLE - READ ONLY; NO REWRITE IN A REPORT PROGRAM.    *
013700*---------------------------------------------------------------*
013800 01  WST-PROFILE-TABLE.
013900     05  WST-PROFILE-COUNT     PIC 9(05) COMP VALUE ZEROS.
014000     05  FILLER                PIC X(01) VALUE SPACES.
014100     05  WST-PROFILE-ENTRY OCCURS 0001 TO 2000 TIMES
014200             DEPENDING ON WST-PROFILE-COUNT
014300             INDEXED BY WSX-PROFILE-IDX.
014400         10  WST-PROFILE-ID    PIC 9(06).
014500         10  WST-USERNAME      PIC X(20).
014600         10  WST-MONTHLY-INCOME PIC S9(10)V99.
014700         10  WST-MONEY-ON-HAND PIC S9(10)V99.
014800
014900*---------------------------------------------------------------*
015000* BUDGET TABLE - THE FULL BUDGET MASTER FHB020A PRODUCED.       *
015100*---------------------------------------------------------------*
015200 01  WST-BUDGET-TABLE.
015300     05  WST-BUDGET-COUNT      PIC 9(05) COMP VALUE ZEROS.
015400     05  FILLER                PIC X(01) VALUE SPACES.
015500     05  WST-BUDGET-ENTRY OCCURS 0001 TO 2000 TIMES
015600             DEPENDING ON WST-BUDGET-COUNT
015700             INDEXED BY WSX-BUDGET-IDX.
015800         COPY FHWBUDG REPLACING LEADING ==BUDG== BY ==WSJ==.
015900
016000*---------------------------------------------------------------*
016100* TRANSACTION TABLE - EVERY POSTED TRANSACTION, INCLUDING THE   *
016200* SAVINGS-GENERATED ONES FHB030A APPENDED TO THE LEDGER.        *
016300*---------------------------------------------------------------*
016400 01  WST-TRANSACTION-TABLE.
016500     05  WST-TXN-COUNT         PIC 9(06) COMP VALUE ZEROS.
016600     05  FILLER                PIC X(01) VALUE SPACES.
016700     05  WST-TXN-ENTRY OCCURS 0001 TO 20000 TIMES
016800             DEPENDING ON WST-TXN-COUNT
016900             INDEXED BY WSX-TXN-IDX.
017000         COPY FHWTRAN REPLACING LEADING ==TRAN== BY ==WSK==.
017100
017200*---------------------------------------------------------------*
017300* WEEKLY WINDOW END = BUDGET END-DATE + 1 DAY (SEE TKT-03460).  *
017400* MONTH-LENGTH TABLE AND LEAP-YEAR TEST RESTATE THE SAME        *
017500* SHOP CONVENTION FHS020A USES FOR ITS OWN DATE ARITHMETIC.     *
017600*---------------------------------------------------------------*
017700 01  WSD-WINDOW-WORK.
017800     05  WSD-WINDOW-END-DATE   PIC 9(08).
017900     05  WSD-WINDOW-END-GROUP REDEFINES
018000         WSD-WINDOW-END-DATE.
018100         10  WSD-WINDOW-END-CCYY  PIC 9(04).
018200         10  WSD-WINDOW-END-MM    PIC 9(02).
018300         10  WSD-WINDOW-END-DD    PIC 9(02).
018400     05  FILLER                PIC X(05) VALUE SPACES.
018500
018600 01  WSM-MONTH-LEN-TABLE.
018700     05  FILLER                PIC 9(02) VALUE 31.
018800     05  FILLER                PIC 9(02) VALUE 28.
018900     05  FILLER                PIC 9(02) VALUE 31.
019000     05  FILLER                PIC 9(02) VALUE 30.
019100     05  FILLER                PIC 9(02) VALUE 31.
019200     05  FILLER                PIC 9(02) VALUE 30.
019300     05  FILLER                PIC 9(02) VALUE 31.
019400     05  FILLER                PIC 9(02) VALUE 31.
019500     05  FILLER                PIC 9(02) VALUE 30.
019600     05  FILLER                PIC 9(02) VALUE 31.
019700     05  FILLER                PIC 9(02) VALUE 30.
019800     05  FILLER                PIC 9(02) VALUE 31.
019900 01  WSM-MONTH-LEN-REDEF REDEFINES WSM-MONTH-LEN-TABLE.
020000     05  WSM-DAYS-IN-MONTH  OCCURS 12 TIMES PIC 9(02).
020100
020200 01  WSM-DAYS-THIS-MONTH       PIC 9(02) COMP VALUE ZEROS.
020300
020400 01  WSL-LEAP-YEAR-WORK.
020500     05  WS-LEAP-YEAR-SW       PIC X(01) VALUE 'N'.
020600         88  WS-IS-LEAP-YEAR       VALUE 'Y'.
020700     05  WS-DIV-TEMP           PIC 9(07) COMP VALUE ZEROS.
020800     05  WS-REM-4              PIC 9(02) COMP VALUE ZEROS.
020900     05  WS-REM-100            PIC 9(02) COMP VALUE ZEROS.
021000     05  WS-REM-400            PIC 9(03) COMP VALUE ZEROS.
021100     05  FILLER                PIC X(05) VALUE SPACES.
021200
021300*---------------------------------------------------------------*
021400* PER-BUDGET, PER-PROFILE AND GRAND-TOTAL ACCUMULATORS.         *
021500*---------------------------------------------------------------*
021600 01  WSA-REPORT-TOTALS.
021700     05  WSA-BUDGET-SPENT      PIC S9(12)V99 VALUE ZEROS.
021800     05  WSA-BUDGET-REMAIN     PIC S9(12)V99 VALUE ZEROS.
021900     05  WSA-SUB-ALLOCATED     PIC S9(12)V99 VALUE ZEROS.
022000     05  WSA-SUB-SPENT         PIC S9(12)V99 VALUE ZEROS.
022100     05  WSA-SUB-REMAINING     PIC S9(12)V99 VALUE ZEROS.
022200     05  WSA-GRAND-ALLOCATED   PIC S9(12)V99 VALUE ZEROS.
022300     05  WSA-GRAND-SPENT       PIC S9(12)V99 VALUE ZEROS.
022400     05  WSA-GRAND-REMAINING   PIC S9(12)V99 VALUE ZEROS.
022500     05  FILLER                PIC X(10) VALUE SPACES.
022600
022700 01  WSV-RUN-DATE-NUM          PIC 9(08) VALUE ZEROS.
022800 01  WSV-RUN-DATE-GRP REDEFINES
022900     WSV-RUN-DATE-NUM.
023000     05  WSV-RUN-CCYY          PIC 9(04).
023100     05  WSV-RUN-MM            PIC 9(02).
023200     05  WSV-RUN-DD            PIC 9(02).
023300 01  WSV-RUN-DATE              PIC X(10) VALUE SPACES.
023400 77  WSV-RUTINA                PIC X(18) VALUE SPACES.
023500 77  WSV-ACCION                PIC X(18) VALUE SPACES.
023600 77  WSV-FSTATUS               PIC X(02) VALUE SPACES.
023700
023800     COPY FHWRPT.
023900
024000 PROCEDURE DIVISION.
024100*===============================================*
024200     PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
024300     PERFORM 2000-PROCESO-PROGRAMA
024400     PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
024500     STOP RUN.
024600*----------------------------------------------------------------*
024700 1000-INICIO-PROGRAMA.
024800*----------------------------------------------------------------*
024900     CONTINUE.
025000*----------------------------------------------------------------*
025100 1001-OPEN-FILES.
025200*----------------------------------------------------------------*
025300     OPEN INPUT PROFMAST BUDGIN TRNLEDG CTLIN
025400          OUTPUT RPTOUT
025500
025600     IF (FS-PROFMAST = '00' OR '97') AND
025700        (FS-BUDGIN   = '00' OR '97') AND
025800        (FS-TRNLEDG  = '00' OR '97') AND
025900        (FS-CTLIN    = '00' OR '97') AND
026000        (FS-RPTOUT   = '00')
026100         CONTINUE
026200     ELSE
026300         DISPLAY ' ERROR AL ABRIR ARCHIVOS - FHB040A '
026400         DISPLAY ' FS-PROFMAST ............. = ' FS-PROFMAST
026500         DISPLAY ' FS-BUDGIN ................ = ' FS-BUDGIN
026600         DISPLAY ' FS-TRNLEDG ............... = ' FS-TRNLEDG
026700         DISPLAY ' FS-CTLIN ................. = ' FS-CTLIN
026800         DISPLAY ' FS-RPTOUT ................ = ' FS-RPTOUT
026900         PERFORM 9000-ERROR-PGM
027000     END-IF.
027100*----------------------------------------------------------------*
027200 1002-LOAD-PROFILE-TABLE.
027300*----------------------------------------------------------------*
027400     PERFORM 1002-LOAD-ONE-PROFILE UNTIL FIN-PROFMAST-OK.
027500*----------------------------------------------------------------*
027600 1003-LOAD-BUDGET-TABLE.
027700*----------------------------------------------------------------*
027800     PERFORM 1003-LOAD-ONE-BUDGET UNTIL FIN-BUDGIN-OK.
027900*----------------------------------------------------------------*
028000 1004-LOAD-TRANSACTION-TABLE.
028100*----------------------------------------------------------------*
028200     PERFORM 1004-LOAD-ONE-TRANSACTION UNTIL FIN-TRNLEDG-OK.
028300*----------------------------------------------------------------*
028400 1005-READ-CTLIN.
028500*----------------------------------------------------------------*
028600     READ CTLIN
028700         AT END
028800             MOVE ZEROS TO CTRL-TOTAL-INCOME
028900                           CTRL-TOTAL-EXPENSE
029000                           CTRL-TOTAL-SAVINGS
029100                           CTRL-TXN-COUNT
029200     END-READ.
029300*----------------------------------------------------------------*
029400 1006-WRITE-REPORT-HEADINGS.
029500*----------------------------------------------------------------*
029600     ACCEPT WSV-RUN-DATE-NUM FROM DATE YYYYMMDD
029700     STRING WSV-RUN-MM   DELIMITED BY SIZE
029800            '/'          DELIMITED BY SIZE
029900            WSV-RUN-DD   DELIMITED BY SIZE
030000            '/'          DELIMITED BY SIZE
030100            WSV-RUN-CCYY DELIMITED BY SIZE
030200            INTO WSV-RUN-DATE
030300     END-STRING
030400     MOVE WSV-RUN-DATE TO FHR-H-RUN-DATE
030500     WRITE RPT-LINE FROM FHR-HEADING-LINE-1
030600         AFTER ADVANCING PAGE
030700     WRITE RPT-LINE FROM FHR-HEADING-LINE-2
030800         AFTER ADVANCING 1 LINE
030900     WRITE RPT-LINE FROM FHR-COLUMN-HDR-LINE
031000         AFTER ADVANCING 2 LINES.
031100*----------------------------------------------------------------*
031200 1000-EXIT.
031300*----------------------------------------------------------------*
031400     EXIT.
031500*----------------------------------------------------------------*
031600 1002-LOAD-ONE-PROFILE.
031700*----------------------------------------------------------------*
031800     READ PROFMAST
031900         AT END
032000             SET FIN-PROFMAST-OK TO TRUE
032100         NOT AT END
032200             ADD 1 TO WSV-CONT-PROFMAST
032300             ADD 1 TO WST-PROFILE-COUNT
032400             SET WSX-PROFILE-IDX TO WST-PROFILE-COUNT
032500             MOVE PROF-PROFILE-ID     TO
032600                 WST-PROFILE-ID (WSX-PROFILE-IDX)
032700             MOVE PROF-USERNAME       TO
032800                 WST-USERNAME (WSX-PROFILE-IDX)
032900             MOVE PROF-MONTHLY-INCOME TO
033000                 WST-MONTHLY-INCOME (WSX-PROFILE-IDX)
033100             MOVE PROF-MONEY-ON-HAND  TO
033200                 WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
033300     END-READ.
033400*----------------------------------------------------------------*
033500 1003-LOAD-ONE-BUDGET.
033600*----------------------------------------------------------------*
033700     READ BUDGIN
033800         AT END
033900             SET FIN-BUDGIN-OK TO TRUE
034000         NOT AT END
034100             ADD 1 TO WSV-CONT-BUDGIN
034200             ADD 1 TO WST-BUDGET-COUNT
034300             SET WSX-BUDGET-IDX TO WST-BUDGET-COUNT
034400             MOVE BUDGI-RECORD TO
034500                 WST-BUDGET-ENTRY (WSX-BUDGET-IDX)
034600     END-READ.
034700*----------------------------------------------------------------*
034800 1004-LOAD-ONE-TRANSACTION.
034900*----------------------------------------------------------------*
035000     READ TRNLEDG
035100         AT END
035200             SET FIN-TRNLEDG-OK TO TRUE
035300         NOT AT END
035400             ADD 1 TO WSV-CONT-TRNLEDG
035500             ADD 1 TO WST-TXN-COUNT
035600             SET WSX-TXN-IDX TO WST-TXN-COUNT
035700             MOVE TRNL-RECORD TO
035800                 WST-TXN-ENTRY (WSX-TXN-IDX)
035900     END-READ.
036000*----------------------------------------------------------------*
036100 2000-PROCESO-PROGRAMA.
036200*----------------------------------------------------------------*
036300     PERFORM 2001-PROCESS-ONE-PROFILE VARYING WSX-PROFILE-IDX
036400             FROM 1 BY 1
036500             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT.
036600*----------------------------------------------------------------*
036700 2001-PROCESS-ONE-PROFILE.
036800*----------------------------------------------------------------*
036900     MOVE 'N' TO WS-PROFILE-PRINTED-SW
037000     MOVE ZEROS TO WSA-SUB-ALLOCATED
037100                   WSA-SUB-SPENT
037200                   WSA-SUB-REMAINING
037300     PERFORM 2010-PROCESS-ONE-BUDGET VARYING WSX-BUDGET-IDX
037400             FROM 1 BY 1
037500             UNTIL WSX-BUDGET-IDX > WST-BUDGET-COUNT
037600     IF WS-PROFILE-PRINTED
037700         PERFORM 2090-WRITE-SUBTOTAL-LINE
037800         ADD 1 TO WSA-PROFILE-COUNT
037900     END-IF.
038000*----------------------------------------------------------------*
038100 2010-PROCESS-ONE-BUDGET.
038200*----------------------------------------------------------------*
038300     IF WSJ-PROFILE-ID (WSX-BUDGET-IDX) =
038400            WST-PROFILE-ID (WSX-PROFILE-IDX)
038500        AND WSJ-ACTIVE (WSX-BUDGET-IDX)
038600         IF NOT WS-PROFILE-PRINTED
038700             PERFORM 2005-WRITE-PROFILE-HEADER
038800             MOVE 'Y' TO WS-PROFILE-PRINTED-SW
038900         END-IF
039000         PERFORM 2020-COMPUTE-SPENT-FOR-BUDGET
039100         PERFORM 2030-WRITE-DETAIL-LINE
039200         ADD 1 TO WSA-BUDGET-COUNT
039300     END-IF.
039400*----------------------------------------------------------------*
039500 2005-WRITE-PROFILE-HEADER.
039600*----------------------------------------------------------------*
039700     MOVE WST-PROFILE-ID (WSX-PROFILE-IDX) TO
039800         FHR-P-PROFILE-ID
039900     MOVE WST-USERNAME (WSX-PROFILE-IDX) TO
040000         FHR-P-USERNAME
040100     MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
040200         FHR-P-BALANCE
040300     WRITE RPT-LINE FROM FHR-PROFILE-HDR-LINE
040400         AFTER ADVANCING 2 LINES.
040500*----------------------------------------------------------------*
040600 2020-COMPUTE-SPENT-FOR-BUDGET.
040700*----------------------------------------------------------------*
040800     MOVE ZEROS TO WSA-BUDGET-SPENT
040900     IF WSJ-IS-WEEKLY (WSX-BUDGET-IDX)
041000         PERFORM 6000-COMPUTE-WEEKLY-WINDOW-END
041100     END-IF
041200     PERFORM 2021-SCAN-ONE-TRANSACTION VARYING WSX-TXN-IDX
041300             FROM 1 BY 1
041400             UNTIL WSX-TXN-IDX > WST-TXN-COUNT.
041500*----------------------------------------------------------------*
041600 2021-SCAN-ONE-TRANSACTION.
041700*    ONLY EXPENSE TRANSACTIONS COUNT AGAINST A BUDGET; A BUDGET  *
041800*    NAMING A CATEGORY (NON-ZERO) RESTRICTS TO THAT CATEGORY.    *
041900*----------------------------------------------------------------*
042000     IF WSK-PROFILE-ID (WSX-TXN-IDX) =
042100            WSJ-PROFILE-ID (WSX-BUDGET-IDX)
042200        AND WSK-IS-EXPENSE (WSX-TXN-IDX)
042300        AND (WSJ-CATEGORY-ID (WSX-BUDGET-IDX) = ZEROS
042400             OR WSK-CATEGORY-ID (WSX-TXN-IDX) =
042500                WSJ-CATEGORY-ID (WSX-BUDGET-IDX))
042600         EVALUATE TRUE
042700             WHEN WSJ-IS-WEEKLY (WSX-BUDGET-IDX)
042800                 IF WSK-TRANSACTION-DATE (WSX-TXN-IDX) NOT <
042900                        WSJ-START-DATE (WSX-BUDGET-IDX)
043000                    AND WSK-TRANSACTION-DATE (WSX-TXN-IDX) NOT >
043100                        WSD-WINDOW-END-DATE
043200                     ADD WSK-AMOUNT (WSX-TXN-IDX) TO
043300                         WSA-BUDGET-SPENT
043400                 END-IF
043500             WHEN WSJ-IS-MONTHLY (WSX-BUDGET-IDX)
043600                 IF WSK-DATE-CCYY (WSX-TXN-IDX) =
043700                        WSJ-START-CCYY (WSX-BUDGET-IDX)
043800                    AND WSK-DATE-MM (WSX-TXN-IDX) =
043900                        WSJ-START-MM (WSX-BUDGET-IDX)
044000                     ADD WSK-AMOUNT (WSX-TXN-IDX) TO
044100                         WSA-BUDGET-SPENT
044200                 END-IF
044300         END-EVALUATE
044400     END-IF.
044500*----------------------------------------------------------------*
044600 2030-WRITE-DETAIL-LINE.
044700*----------------------------------------------------------------*
044800     SUBTRACT WSA-BUDGET-SPENT FROM WSJ-AMOUNT (WSX-BUDGET-IDX)
044900         GIVING WSA-BUDGET-REMAIN
045000     MOVE WSJ-BUDGET-ID (WSX-BUDGET-IDX)   TO FHR-D-BUDGET-ID
045100     MOVE WSJ-BUDGET-NAME (WSX-BUDGET-IDX) TO FHR-D-BUDGET-NAME
045200     MOVE WSJ-BUDGET-TYPE (WSX-BUDGET-IDX) TO FHR-D-BUDGET-TYPE
045300     MOVE WSJ-START-DATE (WSX-BUDGET-IDX)  TO FHR-D-START-DATE
045400     MOVE WSJ-END-DATE (WSX-BUDGET-IDX)    TO FHR-D-END-DATE
045500     MOVE WSJ-AMOUNT (WSX-BUDGET-IDX)      TO FHR-D-AMOUNT
045600     MOVE WSA-BUDGET-SPENT                 TO FHR-D-SPENT
045700     MOVE WSA-BUDGET-REMAIN                TO FHR-D-REMAINING
045800     IF WSA-BUDGET-REMAIN < 0
045900         MOVE '*' TO FHR-D-OVER-MARK
046000     ELSE
046100         MOVE SPACE TO FHR-D-OVER-MARK
046200     END-IF
046300     WRITE RPT-LINE FROM FHR-DETAIL-LINE
046400         AFTER ADVANCING 1 LINE
046500
046600     ADD WSJ-AMOUNT (WSX-BUDGET-IDX) TO WSA-SUB-ALLOCATED
046700                                         WSA-GRAND-ALLOCATED
046800     ADD WSA-BUDGET-SPENT             TO WSA-SUB-SPENT
046900                                         WSA-GRAND-SPENT
047000     ADD WSA-BUDGET-REMAIN            TO WSA-SUB-REMAINING
047100                                         WSA-GRAND-REMAINING.
047200*----------------------------------------------------------------*
047300 2090-WRITE-SUBTOTAL-LINE.
047400*----------------------------------------------------------------*
047500     MOVE WSA-SUB-ALLOCATED TO FHR-S-ALLOCATED
047600     MOVE WSA-SUB-SPENT     TO FHR-S-SPENT
047700     MOVE WSA-SUB-REMAINING TO FHR-S-REMAINING
047800     WRITE RPT-LINE FROM FHR-SUBTOTAL-LINE
047900         AFTER ADVANCING 1 LINE.
048000*----------------------------------------------------------------*
048100 3000-FIN-PROGRAMA.
048200*----------------------------------------------------------------*
048300     CONTINUE.
048400*----------------------------------------------------------------*
048500 3001-WRITE-GRAND-TOTALS.
048600*----------------------------------------------------------------*
048700     MOVE WSA-GRAND-ALLOCATED TO FHR-G-ALLOCATED
048800     MOVE WSA-GRAND-SPENT     TO FHR-G-SPENT
048900     MOVE WSA-GRAND-REMAINING TO FHR-G-REMAINING
049000     MOVE WSA-PROFILE-COUNT   TO FHR-G-PROFILE-CNT
049100     MOVE WSA-BUDGET-COUNT    TO FHR-G-BUDGET-CNT
049200     WRITE RPT-LINE FROM FHR-GRAND-TOTAL-LINE-1
049300         AFTER ADVANCING 2 LINES
049400
049500     MOVE CTRL-TOTAL-INCOME  TO FHR-G-INCOME
049600     MOVE CTRL-TOTAL-EXPENSE TO FHR-G-EXPENSE
049700     MOVE CTRL-TOTAL-SAVINGS TO FHR-G-SAVINGS
049800     WRITE RPT-LINE FROM FHR-GRAND-TOTAL-LINE-2
049900         AFTER ADVANCING 1 LINE.
050000*----------------------------------------------------------------*
050100 3002-CLOSE-FILES.
050200*----------------------------------------------------------------*
050300     CLOSE PROFMAST BUDGIN TRNLEDG CTLIN RPTOUT.
050400*----------------------------------------------------------------*
050500 3003-CARGA-DETALLES.
050600*----------------------------------------------------------------*
050700     DISPLAY '================================='
050800     DISPLAY '------- DETALLES PROCESO --------'
050900     DISPLAY '-------     FHB040A      --------'
051000     DISPLAY '================================='
051100     DISPLAY 'REG. LEIDOS PROFMAST = ' WSV-CONT-PROFMAST
051200     DISPLAY 'REG. LEIDOS BUDGIN   = ' WSV-CONT-BUDGIN
051300     DISPLAY 'REG. LEIDOS TRNLEDG  = ' WSV-CONT-TRNLEDG
051400     DISPLAY 'PROFILES REPORTADOS  = ' WSA-PROFILE-COUNT
051500     DISPLAY 'BUDGETS REPORTADOS   = ' WSA-BUDGET-COUNT
051600     DISPLAY '================================='.
051700*----------------------------------------------------------------*
051800 3000-EXIT.
051900*----------------------------------------------------------------*
052000     EXIT.
052100*----------------------------------------------------------------*
052200* WEEKLY WINDOW END = BUDGET END-DATE + 1 DAY.  A SINGLE-DAY     *
052300* ADD NEVER SKIPS A WHOLE MONTH SO NO CARRY LOOP IS NEEDED.      *
052400*----------------------------------------------------------------*
052500 6000-COMPUTE-WEEKLY-WINDOW-END.
052600*----------------------------------------------------------------*
052700     MOVE WSJ-END-CCYY (WSX-BUDGET-IDX) TO WSD-WINDOW-END-CCYY
052800     MOVE WSJ-END-MM (WSX-BUDGET-IDX)   TO WSD-WINDOW-END-MM
052900     MOVE WSJ-END-DD (WSX-BUDGET-IDX)   TO WSD-WINDOW-END-DD
053000     ADD 1 TO WSD-WINDOW-END-DD
053100     PERFORM 6100-COMPUTE-MONTH-LEN
053200     IF WSD-WINDOW-END-DD > WSM-DAYS-THIS-MONTH
053300         MOVE 1 TO WSD-WINDOW-END-DD
053400         ADD 1 TO WSD-WINDOW-END-MM
053500         IF WSD-WINDOW-END-MM > 12
053600             MOVE 1 TO WSD-WINDOW-END-MM
053700             ADD 1 TO WSD-WINDOW-END-CCYY
053800         END-IF
053900     END-IF.
054000*----------------------------------------------------------------*
054100 6100-COMPUTE-MONTH-LEN.
054200*----------------------------------------------------------------*
054300     MOVE WSM-DAYS-IN-MONTH (WSD-WINDOW-END-MM) TO
054400         WSM-DAYS-THIS-MONTH
054500     PERFORM 6200-CHECK-LEAP-YEAR
054600     IF WSD-WINDOW-END-MM = 2 AND WS-IS-LEAP-YEAR
054700         MOVE 29 TO WSM-DAYS-THIS-MONTH
054800     END-IF.
054900*----------------------------------------------------------------*
055000 6200-CHECK-LEAP-YEAR.
055100*----------------------------------------------------------------*
055200     MOVE 'N' TO WS-LEAP-YEAR-SW
055300     DIVIDE WSD-WINDOW-END-CCYY BY 4 GIVING WS-DIV-TEMP
055400         REMAINDER WS-REM-4
055500     IF WS-REM-4 = 0
055600         DIVIDE WSD-WINDOW-END-CCYY BY 100 GIVING WS-DIV-TEMP
055700             REMAINDER WS-REM-100
055800         IF WS-REM-100 NOT = 0
055900             MOVE 'Y' TO WS-LEAP-YEAR-SW
056000         ELSE
056100             DIVIDE WSD-WINDOW-END-CCYY BY 400 GIVING WS-DIV-TEMP
056200                 REMAINDER WS-REM-400
056300             IF WS-REM-400 = 0
056400                 MOVE 'Y' TO WS-LEAP-YEAR-SW
056500             END-IF
056600         END-IF
056700     END-IF.
056800*----------------------------------------------------------------*
056900 9000-ERROR-PGM.
057000*----------------------------------------------------------------*
057100     DISPLAY '================================'
057200     DISPLAY '------ DETALLES DE ERROR -------'
057300     DISPLAY '------      FHB040A      -------'
057400     DISPLAY '================================'
057500     DISPLAY ' RUTINA          :' WSV-RUTINA
057600     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
057700     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
057800     DISPLAY '================================'
057900     MOVE 16 TO RETURN-CODE
058000     STOP RUN.
058100      

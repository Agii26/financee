000100******************************************************************
000200*  PROGRAM:     FHB030A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        BATCH DRIVER                                     *
000500*  PURPOSE:     SAVINGS RECORDING.  LOADS THE PROFILE AND        *
000600*               CATEGORY MASTERS INTO TABLES, READS THE SAVINGS  *
000700*               INPUT STREAM, AND CALLS THE SAVINGS SERVICE      *
000800*               (FHS030A) FOR EACH DEPOSIT.  WRITES THE SAVINGS  *
000900*               LEDGER, APPENDS THE GENERATED TRANSACTION TO THE *
001000*               TRANSACTION LEDGER, AND REWRITES BOTH MASTERS.   *
001100******************************************************************
001200*  CHANGE LOG                                                    *
001300*  1982-02-07  RSM  TKT-02620  ORIGINAL PROGRAM                  *
001400*  1982-02-20  RSM  TKT-02650  GENERATED-ID COUNTERS START ABOVE *
001500*                              THE INPUT-STREAM ID RANGE         *
001600*  1982-07-09  RSM  TKT-02950  APPEND SAVINGS-GENERATED ENTRIES  *
001700*                              TO THE SHARED TRANSACTION LEDGER  *
001800*  1985-05-21  WDH  TKT-05100  RECOMPILED UNDER ANSI-85 COBOL    *
001900*                              STANDARD, NO LOGIC CHANGE         *
002000*  1990-11-14  MLP  TKT-09800  TIGHTENED FILE-STATUS CHECKS      *
002100*                              AFTER RUNAWAY JOB ABEND ON BAD    *
002200*                              SAVINGS RECORD                    *
002300*  1998-10-19  DCS  TKT-16100  Y2K REMEDIATION - EXPANDED        *
002400*                              SAVG-SAVINGS-DATE FROM YY TO CCYY *
002500*  2001-09-27  BTK  TKT-18900  CODE REVIEW AFTER FINANCE AUDIT - *
002600*                              CONFIRMED CATEGORY-ID SEED NEVER  *
002700*                              COLLIDES WITH INPUT RANGE         *
002800*  2008-04-10  ARN  TKT-23800  ADDED WSV-CONT-RECHAZOS REJECT    *
002900*                              COUNTER TO CLOSING DISPLAY        *
003000*  2013-12-02  FEC  TKT-28900  CONFIRMED NO CHANGE NEEDED AFTER  *
003100*                              BUDGET SERVICE PERIOD-END REWRITE *
003200*  2020-06-18  GKT  TKT-35100  ANNUAL FISCAL REVIEW - NO CHANGE  *
003300*  2026-07-14  RSM  TKT-40285  RESTATED INIT/CLOSE LOGIC AS      *
003400*                              PERFORM...THRU...-EXIT RANGES PER *
003500*                              SHOP STANDARD (WAS PLAIN CHAIN)   *
003600*----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    FHB030A.
003900 AUTHOR.        R MENDIETA.
004000 INSTALLATION.  FINANCEHUB DATA CENTER.
004100 DATE-WRITTEN.  02/07/1982.
004200 DATE-COMPILED.
004300 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600*======================*
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    PROFILE MASTER AND CATEGORY MASTER - LOADED TO TABLES ON
005300*    INPUT, REWRITTEN IN FULL AT END OF RUN.
005400     SELECT PROFMAST ASSIGN TO 'PROFMAST'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-PROFMAST.
005700
005800     SELECT CATGMAST ASSIGN TO 'CATGMAST'
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-CATGMAST.
006100
006200     SELECT SAVGIN ASSIGN TO 'SAVGIN'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-SAVGIN.
006500
006600     SELECT SAVGOUT ASSIGN TO 'SAVGOUT'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-SAVGOUT.
006900
007000*    TRANSACTION LEDGER IS SHARED WITH FHB010A - EXTEND SO THE
007100*    SAVINGS-GENERATED ENTRIES ARE APPENDED, NOT OVERWRITTEN.
007200     SELECT TRNLEDG ASSIGN TO 'TRNLEDG'
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-TRNLEDG.
007500
007600 DATA DIVISION.
007700*=============*
007800 FILE SECTION.
007900*=============*
008000 FD  PROFMAST
008100     LABEL RECORD STANDARD.
008200     COPY FHWPROF.
008300
008400 FD  CATGMAST
008500     LABEL RECORD STANDARD.
008600     COPY FHWCATG REPLACING LEADING ==CATG== BY ==CATM==.
008700
008800 FD  SAVGIN
008900     LABEL RECORD STANDARD.
009000     COPY FHWSAVG REPLACING LEADING ==SAVG== BY ==SAVI==.
009100
009200 FD  SAVGOUT
009300     LABEL RECORD STANDARD.
009400     COPY FHWSAVG.
009500
009600 FD  TRNLEDG
009700     LABEL RECORD STANDARD.
009800     COPY FHWTRAN REPLACING LEADING ==TRAN== BY ==TRNL==.
009900
010000 WORKING-STORAGE SECTION.
010100*========================*
010200 01  WSF-STATUS.
010300     05  FS-PROFMAST           PIC X(02).
010400     05  FS-CATGMAST           PIC X(02).
010500     05  FS-SAVGIN             PIC X(02).
010600     05  FS-SAVGOUT            PIC X(02).
010700     05  FS-TRNLEDG            PIC X(02).
010800     05  FILLER                PIC X(10) VALUE SPACES.
010900
011000 01  WSC-COUNTERS.
011100     05  WSV-CONT-PROFMAST     PIC 9(07) COMP VALUE ZEROS.
011200     05  WSV-CONT-CATGMAST     PIC 9(07) COMP VALUE ZEROS.
011300     05  WSV-CONT-SAVGIN       PIC 9(07) COMP VALUE ZEROS.
011400     05  WSV-CONT-SAVGOUT      PIC 9(07) COMP VALUE ZEROS.
011500     05  WSV-CONT-TRNLEDG      PIC 9(07) COMP VALUE ZEROS.
011600     05  WSV-CONT-RECHAZOS     PIC 9(07) COMP VALUE ZEROS.
011700     05  FILLER                PIC X(10) VALUE SPACES.
011800
011900*    TXN-ID AND CATG-ID SEQUENCE SEEDS ARE STANDALONE 77-LEVEL
012000*    ITEMS PER SHOP CONVENTION - THEY ARE RUN-SCOPED GENERATED-
012100*    KEY COUNTERS, NOT FILE-READ COUNTS, SO THEY DO NOT BELONG
012200*    IN THE WSC-COUNTERS GROUP ABOVE.
012300 77  WSV-NEXT-TXN-ID           PIC 9(08) COMP VALUE 90000000.
012400 77  WSV-NEXT-CATG-ID          PIC 9(06) COMP VALUE 900000.
012500
012600 01  WSS-SWITCH.
012700     05  WS-FIN-PROFMAST       PIC 9(01) VALUE 0.
012800         88  FIN-PROFMAST-OK        VALUE 1.
012900     05  WS-FIN-CATGMAST       PIC 9(01) VALUE 0.
013000         88  FIN-CATGMAST-OK        VALUE 1.
013100     05  WS-FIN-SAVGIN         PIC 9(01) VALUE 0.
013200         88  FIN-SAVGIN-OK           VALUE 1.
013300     05  FILLER                PIC X(10) VALUE SPACES.
013400
013500*---------------------------------------------------------------*
013600* PROFILE TABLE - SAME SHAPE AS FHB010A'S.                       *
013700*---------------------------------------------------------------*
013800 01  WST-PROFILE-TABLE.
013900     05  WST-PROFILE-COUNT     PIC 9(05) COMP VALUE ZEROS.
014000     05  FILLER                PIC X(01) VALUE SPACES.
014100     05  WST-PROFILE-ENTRY OCCURS 0001 TO 2000 TIMES
014200             DEPENDING ON WST-PROFILE-COUNT
014300             INDEXED BY WSX-PROFILE-IDX.
014400         10  WST-PROFILE-ID    PIC 9(06).
014500         10  WST-USERNAME      PIC X(20).
014600         10  WST-MONTHLY-INCOME PIC S9(10)V99.
014700         10  WST-MONEY-ON-HAND PIC S9(10)V99.
014800
014900 01  WS-PROFILE-FOUND-SW       PIC X(01) VALUE 'N'.
015000     88  WS-PROFILE-FOUND          VALUE 'Y'.
015100
015200*---------------------------------------------------------------*
015300* CATEGORY TABLE - THE FULL CATEGORY MASTER, APPENDED TO WHEN   *
015400* A PROFILE'S FIRST SAVINGS DEPOSIT MANUFACTURES A "SAVINGS"    *
015500* CATEGORY FOR IT.                                               *
015600*---------------------------------------------------------------*
015700 01  WST-CATEGORY-TABLE.
015800     05  WST-CATEGORY-COUNT    PIC 9(05) COMP VALUE ZEROS.
015900     05  FILLER                PIC X(01) VALUE SPACES.
016000     05  WST-CATEGORY-ENTRY OCCURS 0001 TO 5000 TIMES
016100             DEPENDING ON WST-CATEGORY-COUNT
016200             INDEXED BY WSX-CATEGORY-IDX.
016300         COPY FHWCATG REPLACING LEADING ==CATG== BY ==WSK==.
016400
016500 01  WS-CATEGORY-FOUND-SW      PIC X(01) VALUE 'N'.
016600     88  WS-CATEGORY-FOUND         VALUE 'Y'.
016700
016800*---------------------------------------------------------------*
016900* SCRATCH RECORDS - TRAVEL AS CALL PARAMETERS TO FHS030A.       *
017000*---------------------------------------------------------------*
017100     COPY FHWTRAN.
017200     COPY FHWCATG.
017300
017400 77  WSV-RUTINA                PIC X(18) VALUE SPACES.
017500 77  WSV-ACCION                PIC X(18) VALUE SPACES.
017600 77  WSV-FSTATUS               PIC X(02) VALUE SPACES.
017700
017800     COPY FHLSAV.
017900
018000 PROCEDURE DIVISION.
018100*===============================================*
018200     PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
018300     PERFORM 2000-PROCESO-PROGRAMA
018400     PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
018500     STOP RUN.
018600*----------------------------------------------------------------*
018700 1000-INICIO-PROGRAMA.
018800*----------------------------------------------------------------*
018900     CONTINUE.
019000*----------------------------------------------------------------*
019100 1001-OPEN-FILES.
019200*----------------------------------------------------------------*
019300     OPEN INPUT PROFMAST CATGMAST SAVGIN
019400          OUTPUT SAVGOUT
019500          EXTEND TRNLEDG
019600
019700     IF (FS-PROFMAST = '00' OR '97') AND
019800        (FS-CATGMAST = '00' OR '97') AND
019900        (FS-SAVGIN   = '00' OR '97') AND
020000        (FS-SAVGOUT  = '00')         AND
020100        (FS-TRNLEDG  = '00' OR '05')
020200         CONTINUE
020300     ELSE
020400         DISPLAY ' ERROR AL ABRIR ARCHIVOS - FHB030A '
020500         DISPLAY ' FS-PROFMAST ............. = ' FS-PROFMAST
020600         DISPLAY ' FS-CATGMAST .............. = ' FS-CATGMAST
020700         DISPLAY ' FS-SAVGIN ................ = ' FS-SAVGIN
020800         DISPLAY ' FS-SAVGOUT ............... = ' FS-SAVGOUT
020900         DISPLAY ' FS-TRNLEDG ............... = ' FS-TRNLEDG
021000         PERFORM 9000-ERROR-PGM
021100     END-IF.
021200*----------------------------------------------------------------*
021300 1002-LOAD-PROFILE-TABLE.
021400*----------------------------------------------------------------*
021500     PERFORM 1002-LOAD-ONE-PROFILE UNTIL FIN-PROFMAST-OK.
021600*----------------------------------------------------------------*
021700 1003-LOAD-CATEGORY-TABLE.
021800*----------------------------------------------------------------*
021900     PERFORM 1003-LOAD-ONE-CATEGORY UNTIL FIN-CATGMAST-OK.
022000*----------------------------------------------------------------*
022100 1004-READ-SAVGIN.
022200*----------------------------------------------------------------*
022300     READ SAVGIN
022400         AT END
022500             SET FIN-SAVGIN-OK TO TRUE
022600     END-READ.
022700     IF NOT FIN-SAVGIN-OK
022800         ADD 1 TO WSV-CONT-SAVGIN
022900     END-IF.
023000*----------------------------------------------------------------*
023100 1000-EXIT.
023200*----------------------------------------------------------------*
023300     EXIT.
023400*----------------------------------------------------------------*
023500 1002-LOAD-ONE-PROFILE.
023600*----------------------------------------------------------------*
023700     READ PROFMAST
023800         AT END
023900             SET FIN-PROFMAST-OK TO TRUE
024000         NOT AT END
024100             ADD 1 TO WSV-CONT-PROFMAST
024200             ADD 1 TO WST-PROFILE-COUNT
024300             SET WSX-PROFILE-IDX TO WST-PROFILE-COUNT
024400             MOVE PROF-PROFILE-ID     TO
024500                 WST-PROFILE-ID (WSX-PROFILE-IDX)
024600             MOVE PROF-USERNAME       TO
024700                 WST-USERNAME (WSX-PROFILE-IDX)
024800             MOVE PROF-MONTHLY-INCOME TO
024900                 WST-MONTHLY-INCOME (WSX-PROFILE-IDX)
025000             MOVE PROF-MONEY-ON-HAND  TO
025100                 WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
025200     END-READ.
025300*----------------------------------------------------------------*
025400 1003-LOAD-ONE-CATEGORY.
025500*----------------------------------------------------------------*
025600     READ CATGMAST
025700         AT END
025800             SET FIN-CATGMAST-OK TO TRUE
025900         NOT AT END
026000             ADD 1 TO WSV-CONT-CATGMAST
026100             ADD 1 TO WST-CATEGORY-COUNT
026200             SET WSX-CATEGORY-IDX TO WST-CATEGORY-COUNT
026300             MOVE CATM-RECORD TO
026400                 WST-CATEGORY-ENTRY (WSX-CATEGORY-IDX)
026500     END-READ.
026600*----------------------------------------------------------------*
026700 2000-PROCESO-PROGRAMA.
026800*----------------------------------------------------------------*
026900     PERFORM 2001-PROCESS-ONE-DEPOSIT
027000         UNTIL FIN-SAVGIN-OK.
027100*----------------------------------------------------------------*
027200 2001-PROCESS-ONE-DEPOSIT.
027300*----------------------------------------------------------------*
027400     PERFORM 2002-FIND-PROFILE
027500
027600     IF WS-PROFILE-FOUND
027700         PERFORM 2010-FIND-SAVINGS-CATEGORY
027800         IF WS-CATEGORY-FOUND
027900             MOVE WST-CATEGORY-ENTRY (WSX-CATEGORY-IDX) TO
028000                 CATG-RECORD
028100             SET FHL-SAV-CATEGORY-FOUND TO TRUE
028200         ELSE
028300             ADD 1 TO WSV-NEXT-CATG-ID
028400             MOVE SPACES TO CATG-RECORD
028500             MOVE WSV-NEXT-CATG-ID TO CATG-CATEGORY-ID
028600             MOVE SAVI-PROFILE-ID TO CATG-PROFILE-ID
028700             MOVE 'N' TO FHL-SAV-CATEGORY-KNOWN
028800         END-IF
028900
029000         ADD 1 TO WSV-NEXT-TXN-ID
029100         MOVE WSV-NEXT-TXN-ID    TO FHL-SAV-NEXT-TXN-ID
029200         MOVE SAVI-PROFILE-ID    TO FHL-SAV-PROFILE-ID
029300         MOVE SAVI-AMOUNT        TO FHL-SAV-AMOUNT
029400         MOVE SAVI-SAVINGS-DATE  TO FHL-SAV-SAVINGS-DATE
029500         MOVE SAVI-DESCRIPTION   TO FHL-SAV-DESCRIPTION
029600         MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
029700             FHL-SAV-MONEY-ON-HAND
029800
029900         CALL 'FHS030A' USING FHL-SAVSVC-PARMS
030000                               TRAN-RECORD
030100                               CATG-RECORD
030200
030300         MOVE FHL-SAV-MONEY-ON-HAND TO
030400             WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
030500
030600         IF FHL-SAV-CATG-WAS-MADE
030700             ADD 1 TO WST-CATEGORY-COUNT
030800             SET WSX-CATEGORY-IDX TO WST-CATEGORY-COUNT
030900             MOVE CATG-RECORD TO
031000                 WST-CATEGORY-ENTRY (WSX-CATEGORY-IDX)
031100         END-IF
031200
031300         MOVE SAVI-SAVINGS-ID   TO SAVG-SAVINGS-ID
031400         MOVE SAVI-PROFILE-ID   TO SAVG-PROFILE-ID
031500         MOVE SAVI-AMOUNT       TO SAVG-AMOUNT
031600         MOVE SAVI-SAVINGS-DATE TO SAVG-SAVINGS-DATE
031700         MOVE SAVI-DESCRIPTION  TO SAVG-DESCRIPTION
031800         WRITE SAVG-RECORD
031900         ADD 1 TO WSV-CONT-SAVGOUT
032000
032100         MOVE TRAN-RECORD TO TRNL-RECORD
032200         WRITE TRNL-RECORD
032300         ADD 1 TO WSV-CONT-TRNLEDG
032400     ELSE
032500         ADD 1 TO WSV-CONT-RECHAZOS
032600         DISPLAY 'SAVINGS DEPOSIT FOR UNKNOWN PROFILE ID '
032700                 SAVI-PROFILE-ID ' SKIPPED'
032800     END-IF
032900
033000     PERFORM 1004-READ-SAVGIN.
033100*----------------------------------------------------------------*
033200 2002-FIND-PROFILE.
033300*----------------------------------------------------------------*
033400     MOVE 'N' TO WS-PROFILE-FOUND-SW
033500     PERFORM 2003-TEST-ONE-PROFILE VARYING WSX-PROFILE-IDX
033600             FROM 1 BY 1
033700             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT
033800                OR WS-PROFILE-FOUND.
033900     IF WS-PROFILE-FOUND
034000         SET WSX-PROFILE-IDX DOWN BY 1
034100     END-IF.
034200*----------------------------------------------------------------*
034300 2003-TEST-ONE-PROFILE.
034400*----------------------------------------------------------------*
034500     IF WST-PROFILE-ID (WSX-PROFILE-IDX) = SAVI-PROFILE-ID
034600         MOVE 'Y' TO WS-PROFILE-FOUND-SW
034700     END-IF.
034800*----------------------------------------------------------------*
034900 2010-FIND-SAVINGS-CATEGORY.
035000*----------------------------------------------------------------*
035100     MOVE 'N' TO WS-CATEGORY-FOUND-SW
035200     PERFORM 2011-TEST-ONE-CATEGORY VARYING WSX-CATEGORY-IDX
035300             FROM 1 BY 1
035400             UNTIL WSX-CATEGORY-IDX > WST-CATEGORY-COUNT
035500                OR WS-CATEGORY-FOUND.
035600     IF WS-CATEGORY-FOUND
035700         SET WSX-CATEGORY-IDX DOWN BY 1
035800     END-IF.
035900*----------------------------------------------------------------*
036000 2011-TEST-ONE-CATEGORY.
036100*----------------------------------------------------------------*
036200     IF WSK-PROFILE-ID (WSX-CATEGORY-IDX) = SAVI-PROFILE-ID
036300        AND WSK-TYPE-SAVINGS (WSX-CATEGORY-IDX)
036400         MOVE 'Y' TO WS-CATEGORY-FOUND-SW
036500     END-IF.
036600*----------------------------------------------------------------*
036700 3000-FIN-PROGRAMA.
036800*----------------------------------------------------------------*
036900     CONTINUE.
037000*----------------------------------------------------------------*
037100 3001-REWRITE-PROFILE-MASTER.
037200*----------------------------------------------------------------*
037300     CLOSE PROFMAST
037400     OPEN OUTPUT PROFMAST
037500     PERFORM 3001-WRITE-ONE-PROFILE VARYING WSX-PROFILE-IDX
037600             FROM 1 BY 1
037700             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT.
037800*----------------------------------------------------------------*
037900 3002-REWRITE-CATEGORY-MASTER.
038000*----------------------------------------------------------------*
038100     CLOSE CATGMAST
038200     OPEN OUTPUT CATGMAST
038300     PERFORM 3002-WRITE-ONE-CATEGORY VARYING WSX-CATEGORY-IDX
038400             FROM 1 BY 1
038500             UNTIL WSX-CATEGORY-IDX > WST-CATEGORY-COUNT.
038600*----------------------------------------------------------------*
038700 3003-CLOSE-FILES.
038800*----------------------------------------------------------------*
038900     CLOSE PROFMAST CATGMAST SAVGIN SAVGOUT TRNLEDG.
039000*----------------------------------------------------------------*
039100 3004-CARGA-DETALLES.
039200*----------------------------------------------------------------*
039300     DISPLAY '================================='
039400     DISPLAY '------- DETALLES PROCESO --------'
039500     DISPLAY '-------     FHB030A      --------'
039600     DISPLAY '================================='
039700     DISPLAY 'REG. LEIDOS PROFMAST = ' WSV-CONT-PROFMAST
039800     DISPLAY 'REG. LEIDOS CATGMAST = ' WSV-CONT-CATGMAST
039900     DISPLAY 'REG. LEIDOS SAVGIN   = ' WSV-CONT-SAVGIN
040000     DISPLAY 'REG. GRABAD SAVGOUT  = ' WSV-CONT-SAVGOUT
040100     DISPLAY 'REG. GRABAD TRNLEDG  = ' WSV-CONT-TRNLEDG
040200     DISPLAY 'REG. RECHAZADOS      = ' WSV-CONT-RECHAZOS
040300     DISPLAY '================================='.
040400*----------------------------------------------------------------*
040500 3000-EXIT.
040600*----------------------------------------------------------------*
040700     EXIT.
040800*----------------------------------------------------------------*
040900 3001-WRITE-ONE-PROFILE.
041000*----------------------------------------------------------------*
041100     MOVE WST-PROFILE-ID (WSX-PROFILE-IDX) TO
041200         PROF-PROFILE-ID
041300     MOVE WST-USERNAME (WSX-PROFILE-IDX) TO
041400         PROF-USERNAME
041500     MOVE WST-MONTHLY-INCOME (WSX-PROFILE-IDX) TO
041600         PROF-MONTHLY-INCOME
041700     MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
041800         PROF-MONEY-ON-HAND
041900     WRITE PROF-RECORD.
042000*----------------------------------------------------------------*
042100 3002-WRITE-ONE-CATEGORY.
042200*----------------------------------------------------------------*
042300     MOVE WST-CATEGORY-ENTRY (WSX-CATEGORY-IDX) TO CATM-RECORD
042400     WRITE CATM-RECORD.
042500*----------------------------------------------------------------*
042600 9000-ERROR-PGM.
042700*----------------------------------------------------------------*
042800     DISPLAY '================================'
042900     DISPLAY '------ DETALLES DE ERROR -------'
043000     DISPLAY '------      FHB030A      -------'
043100     DISPLAY '================================'
043200     DISPLAY ' RUTINA          :' WSV-RUTINA
043300     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
043400     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
043500     DISPLAY '================================'
043600     MOVE 16 TO RETURN-CODE
043700     STOP RUN.
043800      

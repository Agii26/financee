000100******************************************************************
000200*  PROGRAM:     FHS020A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        CALLED SUBPROGRAM (NO FILES)                     *
000500*  PURPOSE:     BUDGET SERVICE.  CREATES WEEKLY/MONTHLY BUDGETS  *
000600*               (COMPUTING THE PERIOD END DATE), ADJUSTS AN      *
000700*               EXISTING RESERVATION, AND CLOSES A BUDGET.  THE  *
000800*               BUDG-RECORD PARAMETER CARRIES THE BUDGET BEING   *
000900*               BUILT OR CHANGED; THE MONEY ENGINE IS THE ONLY   *
001000*               ROUTINE THIS PROGRAM LETS TOUCH MONEY-ON-HAND.   *
001100******************************************************************
001200*  CHANGE LOG                                                    *
001300*----------------------------------------------------------------*
001400*  1981-02-05  RSM  TKT-01700  ORIGINAL PROGRAM                  *
001500*  1981-02-19  RSM  TKT-01720  MONTH-END RULE: FORCE DAY 28, ADD *
001600*                              4 DAYS, FORCE DAY 1, BACK UP ONE  *
001700*  1981-04-22  RSM  TKT-01780  LEAP-YEAR CHECK BY                *
001800*                              DIVIDE/REMAINDER - NO INTRINSIC   *
001900*                              FUNCTION                          *
002000*  1983-02-20  RSM  TKT-03430  SUPPLIED PERIOD-END DATE FIELDS   *
002100*                              TO NEW BUDGET REPORTING PROGRAM   *
002200*                              FHB040A                           *
002300*  1987-06-11  WDH  TKT-06400  RECOMPILED UNDER ANSI-85 COBOL    *
002400*                              STANDARD, NO LOGIC CHANGE         *
002500*  1992-10-08  MLP  TKT-11300  ADDED WEEKLY/MONTHLY TYPE         *
002600*                              VALIDATION AHEAD OF PERIOD-END    *
002700*                              COMPUTATION                       *
002800*  1998-09-14  DCS  TKT-15900  Y2K REMEDIATION - EXPANDED        *
002900*                              BUDG-START/END DATE FIELDS FROM   *
003000*                              YY TO CCYY                        *
003100*  2002-11-19  BTK  TKT-19600  CODE REVIEW AFTER FINANCE AUDIT - *
003200*                              CONFIRMED CLOSE OPERATION NEVER   *
003300*                              TOUCHES MONEY-ON-HAND             *
003400*  2007-05-02  ARN  TKT-23300  CLARIFIED IN COMMENTS THAT        *
003500*                              BUDG-RECORD IS ALWAYS             *
003600*                              CALLER-SUPPLIED, NEVER BUILT HERE *
003700*  2014-08-27  FEC  TKT-29700  REVIEWED LEAP-YEAR TABLE AGAINST  *
003800*                              GREGORIAN RULE - NO CHANGE,       *
003900*                              DIVIDE/REMAINDER STANDS           *
004000*  2020-01-15  GKT  TKT-34700  CONFIRMED NO CHANGE NEEDED FOR    *
004100*                              CENTURY-YEAR LEAP TEST - 2000 WAS *
004200*                              A LEAP YEAR                       *
004300*----------------------------------------------------------------*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    FHS020A.
004600 AUTHOR.        R MENDIETA.
004700 INSTALLATION.  FINANCEHUB DATA CENTER.
004800 DATE-WRITTEN.  02/05/1981.
004900 DATE-COMPILED.
005000 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300*======================*
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900*=============*
006000 WORKING-STORAGE SECTION.
006100*========================*
006200 01  WSA-ACUMULADORES.
006300     05  WSV-CONT-LLAMADAS     PIC 9(07) COMP VALUE ZEROS.
006400     05  WSV-CONT-RECHAZOS     PIC 9(07) COMP VALUE ZEROS.
006500     05  FILLER                PIC X(10) VALUE SPACES.
006600
006700 01  WSD-DIAS-WORK.
006800     05  WSD-DAY-DELTA         PIC S9(03) COMP VALUE ZEROS.
006900     05  FILLER                PIC X(10) VALUE SPACES.
007000
007100*---------------------------------------------------------------*
007200* MONTH-LENGTH TABLE - FEBRUARY CARRIES ITS COMMON-YEAR LENGTH; *
007300* 5200-COMPUTE-MONTH-LEN BUMPS IT TO 29 IN A LEAP YEAR.          *
007400*---------------------------------------------------------------*
007500 01  WSM-MONTH-LEN-TABLE.
007600     05  FILLER                PIC 9(02) VALUE 31.
007700     05  FILLER                PIC 9(02) VALUE 28.
007800     05  FILLER                PIC 9(02) VALUE 31.
007900     05  FILLER                PIC 9(02) VALUE 30.
008000     05  FILLER                PIC 9(02) VALUE 31.
008100     05  FILLER                PIC 9(02) VALUE 30.
008200     05  FILLER                PIC 9(02) VALUE 31.
008300     05  FILLER                PIC 9(02) VALUE 31.
008400     05  FILLER                PIC 9(02) VALUE 30.
008500     05  FILLER                PIC 9(02) VALUE 31.
008600     05  FILLER                PIC 9(02) VALUE 30.
008700     05  FILLER                PIC 9(02) VALUE 31.
008800 01  WSM-MONTH-LEN-REDEF REDEFINES WSM-MONTH-LEN-TABLE.
008900     05  WSM-DAYS-IN-MONTH  OCCURS 12 TIMES PIC 9(02).
009000
009100 01  WSM-DAYS-THIS-MONTH       PIC 9(02) COMP VALUE ZEROS.
009200
009300 01  WSL-LEAP-YEAR-WORK.
009400     05  WS-LEAP-YEAR-SW       PIC X(01) VALUE 'N'.
009500         88  WS-IS-LEAP-YEAR       VALUE 'Y'.
009600     05  WS-DIV-TEMP           PIC 9(07) COMP VALUE ZEROS.
009700     05  WS-REM-4              PIC 9(02) COMP VALUE ZEROS.
009800     05  WS-REM-100            PIC 9(02) COMP VALUE ZEROS.
009900     05  WS-REM-400            PIC 9(03) COMP VALUE ZEROS.
010000     05  FILLER                PIC X(05) VALUE SPACES.
010100
010200*---------------------------------------------------------------*
010300* FIXED BUDGET-NAME LITERALS - DEFAULTED ON EVERY CREATE, THE   *
010400* SAME WAY FHS010A DEFAULTS A BLANK TRANSACTION TITLE.          *
010500*---------------------------------------------------------------*
010600 01  WSC-DEFAULT-NAMES.
010700     05  WSC-NAME-WEEKLY       PIC X(30) VALUE 'Weekly Budget'.
010800     05  WSC-NAME-MONTHLY      PIC X(30) VALUE 'Monthly Budget'.
010900     05  FILLER                PIC X(10) VALUE SPACES.
011000
011100     COPY FHLMNY.
011200     COPY FHWDATE.
011300
011400 LINKAGE SECTION.
011500*=================*
011600     COPY FHLBUD.
011700     COPY FHWBUDG.
011800
011900 PROCEDURE DIVISION USING FHL-BUDSVC-PARMS BUDG-RECORD.
012000*===============================================*
012100 0000-MAIN-LOGIC.
012200     ADD 1 TO WSV-CONT-LLAMADAS
012300     MOVE SPACES TO FHL-BUD-REJECT-REASON
012400
012500     EVALUATE TRUE
012600         WHEN FHL-BUD-REQ-CREATE-W
012700             PERFORM 1000-CREATE-WEEKLY
012800         WHEN FHL-BUD-REQ-CREATE-M
012900             PERFORM 2000-CREATE-MONTHLY
013000         WHEN FHL-BUD-REQ-UPDATE
013100             PERFORM 3000-UPDATE-ALLOCATION
013200         WHEN FHL-BUD-REQ-CLOSE
013300             PERFORM 4000-CLOSE-BUDGET
013400         WHEN OTHER
013500             PERFORM 9000-INVALID-REQUEST
013600     END-EVALUATE
013700
013800     GOBACK.
013900*----------------------------------------------------------------*
014000 1000-CREATE-WEEKLY.
014100*    END-DATE = START-DATE + 6 DAYS (AN INCLUSIVE 7-DAY WEEK).
014200*----------------------------------------------------------------*
014300     PERFORM 1900-ALLOCATE-VIA-MONEY-ENGINE
014400     IF FHL-BUD-ACCEPTED
014500         MOVE FHL-BUD-START-DATE TO FHW-WORK-DATE
014600         MOVE 6 TO WSD-DAY-DELTA
014700         PERFORM 5000-ADD-DAYS-TO-DATE
014800         MOVE WSC-NAME-WEEKLY TO BUDG-BUDGET-NAME
014900         SET BUDG-IS-WEEKLY TO TRUE
015000         MOVE FHL-BUD-NEW-AMOUNT TO BUDG-AMOUNT
015100         MOVE FHL-BUD-START-DATE TO BUDG-START-DATE
015200         MOVE FHW-END-DATE TO BUDG-END-DATE
015300         SET BUDG-ACTIVE TO TRUE
015400     END-IF.
015500*----------------------------------------------------------------*
015600 2000-CREATE-MONTHLY.
015700*    END-DATE = LAST DAY OF START-DATE'S MONTH.  FORCE DAY 28,
015800*    ADD 4 DAYS (ALWAYS LANDS IN THE FOLLOWING MONTH), FORCE
015900*    THAT DAY TO 1, THEN BACK UP ONE DAY - LEAP FEBRUARY FALLS
016000*    OUT OF THE MONTH-LENGTH TABLE WITHOUT ANY SPECIAL CASE.
016100*----------------------------------------------------------------*
016200     PERFORM 1900-ALLOCATE-VIA-MONEY-ENGINE
016300     IF FHL-BUD-ACCEPTED
016400         MOVE FHL-BUD-START-DATE TO FHW-WORK-DATE
016500         MOVE 28 TO FHW-WORK-DD
016600         MOVE 4 TO WSD-DAY-DELTA
016700         PERFORM 5000-ADD-DAYS-TO-DATE
016800         MOVE FHW-END-DATE TO FHW-WORK-DATE
016900         MOVE 1 TO FHW-WORK-DD
017000         PERFORM 6000-SUBTRACT-ONE-DAY
017100         MOVE WSC-NAME-MONTHLY TO BUDG-BUDGET-NAME
017200         SET BUDG-IS-MONTHLY TO TRUE
017300         MOVE FHL-BUD-NEW-AMOUNT TO BUDG-AMOUNT
017400         MOVE FHL-BUD-START-DATE TO BUDG-START-DATE
017500         MOVE FHW-END-DATE TO BUDG-END-DATE
017600         SET BUDG-ACTIVE TO TRUE
017700     END-IF.
017800*----------------------------------------------------------------*
017900 3000-UPDATE-ALLOCATION.
018000*    OLD AMOUNT COMES OFF THE BUDGET RECORD ITSELF; THE MONEY
018100*    ENGINE DECIDES WHETHER THE DELTA IS AFFORDABLE.
018200*----------------------------------------------------------------*
018300     MOVE 'ADJUST' TO FHL-OPERATION
018400     MOVE BUDG-AMOUNT TO FHL-OLD-AMOUNT
018500     MOVE FHL-BUD-NEW-AMOUNT TO FHL-NEW-AMOUNT
018600     MOVE FHL-BUD-MONEY-ON-HAND TO FHL-MONEY-ON-HAND
018700
018800     CALL 'FHS000A' USING FHL-MONEY-ENGINE-PARMS
018900
019000     MOVE FHL-MONEY-ON-HAND TO FHL-BUD-MONEY-ON-HAND
019100     IF FHL-ACCEPTED
019200         MOVE FHL-BUD-NEW-AMOUNT TO BUDG-AMOUNT
019300         SET FHL-BUD-ACCEPTED TO TRUE
019400     ELSE
019500         ADD 1 TO WSV-CONT-RECHAZOS
019600         SET FHL-BUD-REJECTED TO TRUE
019700         MOVE FHL-REJECT-REASON TO FHL-BUD-REJECT-REASON
019800     END-IF.
019900*----------------------------------------------------------------*
020000 4000-CLOSE-BUDGET.
020100*    PURE DEACTIVATION - NO FUNDS RETURNED, PER TKT-01700.
020200*----------------------------------------------------------------*
020300     SET BUDG-CLOSED TO TRUE
020400     SET FHL-BUD-ACCEPTED TO TRUE.
020500*----------------------------------------------------------------*
020600 1900-ALLOCATE-VIA-MONEY-ENGINE.
020700*    SHARED BY CREATE-WEEKLY AND CREATE-MONTHLY - BOTH REJECT
020800*    THE SAME WAY WHEN THE ALLOCATION EXCEEDS AVAILABLE FUNDS.
020900*----------------------------------------------------------------*
021000     MOVE 'ALLOCATE' TO FHL-OPERATION
021100     MOVE FHL-BUD-NEW-AMOUNT TO FHL-AMOUNT
021200     MOVE FHL-BUD-MONEY-ON-HAND TO FHL-MONEY-ON-HAND
021300
021400     CALL 'FHS000A' USING FHL-MONEY-ENGINE-PARMS
021500
021600     MOVE FHL-MONEY-ON-HAND TO FHL-BUD-MONEY-ON-HAND
021700     IF FHL-ACCEPTED
021800         SET FHL-BUD-ACCEPTED TO TRUE
021900     ELSE
022000         ADD 1 TO WSV-CONT-RECHAZOS
022100         SET FHL-BUD-REJECTED TO TRUE
022200         MOVE FHL-REJECT-REASON TO FHL-BUD-REJECT-REASON
022300     END-IF.
022400*----------------------------------------------------------------*
022500 5000-ADD-DAYS-TO-DATE.
022600*    ADDS WSD-DAY-DELTA DAYS TO FHW-WORK-DATE, CARRYING ACROSS
022700*    MONTH/YEAR BOUNDARIES, LEAVING THE RESULT IN FHW-END-DATE.
022800*----------------------------------------------------------------*
022900     ADD WSD-DAY-DELTA TO FHW-WORK-DD
023000     PERFORM 5200-COMPUTE-MONTH-LEN
023100     PERFORM 5100-CARRY-DAYS-FORWARD
023200         UNTIL FHW-WORK-DD NOT > WSM-DAYS-THIS-MONTH
023300     MOVE FHW-WORK-CCYY TO FHW-END-CCYY
023400     MOVE FHW-WORK-MM   TO FHW-END-MM
023500     MOVE FHW-WORK-DD   TO FHW-END-DD.
023600*----------------------------------------------------------------*
023700 5100-CARRY-DAYS-FORWARD.
023800*----------------------------------------------------------------*
023900     SUBTRACT WSM-DAYS-THIS-MONTH FROM FHW-WORK-DD
024000     ADD 1 TO FHW-WORK-MM
024100     IF FHW-WORK-MM > 12
024200         MOVE 1 TO FHW-WORK-MM
024300         ADD 1 TO FHW-WORK-CCYY
024400     END-IF
024500     PERFORM 5200-COMPUTE-MONTH-LEN.
024600*----------------------------------------------------------------*
024700 5200-COMPUTE-MONTH-LEN.
024800*----------------------------------------------------------------*
024900     MOVE WSM-DAYS-IN-MONTH (FHW-WORK-MM) TO WSM-DAYS-THIS-MONTH
025000     PERFORM 5300-CHECK-LEAP-YEAR
025100     IF FHW-WORK-MM = 2 AND WS-IS-LEAP-YEAR
025200         MOVE 29 TO WSM-DAYS-THIS-MONTH
025300     END-IF.
025400*----------------------------------------------------------------*
025500 5300-CHECK-LEAP-YEAR.
025600*    DIVIDE/REMAINDER STANDS IN FOR FUNCTION MOD, WHICH THIS
025700*    SHOP'S COMPILER GENERATION DOES NOT SUPPORT.
025800*----------------------------------------------------------------*
025900     MOVE 'N' TO WS-LEAP-YEAR-SW
026000     DIVIDE FHW-WORK-CCYY BY 4 GIVING WS-DIV-TEMP
026100         REMAINDER WS-REM-4
026200     IF WS-REM-4 = 0
026300         DIVIDE FHW-WORK-CCYY BY 100 GIVING WS-DIV-TEMP
026400             REMAINDER WS-REM-100
026500         IF WS-REM-100 NOT = 0
026600             MOVE 'Y' TO WS-LEAP-YEAR-SW
026700         ELSE
026800             DIVIDE FHW-WORK-CCYY BY 400 GIVING WS-DIV-TEMP
026900                 REMAINDER WS-REM-400
027000             IF WS-REM-400 = 0
027100                 MOVE 'Y' TO WS-LEAP-YEAR-SW
027200             END-IF
027300         END-IF
027400     END-IF.
027500*----------------------------------------------------------------*
027600 6000-SUBTRACT-ONE-DAY.
027700*    BACKS FHW-WORK-DATE UP ONE DAY, LEAVING THE RESULT IN
027800*    FHW-END-DATE.  USED ONLY ON A DAY-1 DATE BY 2000-CREATE-
027900*    MONTHLY, SO THE ONLY ROLLBACK NEEDED IS TO PRIOR MONTH.
028000*----------------------------------------------------------------*
028100     IF FHW-WORK-DD > 1
028200         SUBTRACT 1 FROM FHW-WORK-DD
028300     ELSE
028400         SUBTRACT 1 FROM FHW-WORK-MM
028500         IF FHW-WORK-MM < 1
028600             MOVE 12 TO FHW-WORK-MM
028700             SUBTRACT 1 FROM FHW-WORK-CCYY
028800         END-IF
028900         PERFORM 5200-COMPUTE-MONTH-LEN
029000         MOVE WSM-DAYS-THIS-MONTH TO FHW-WORK-DD
029100     END-IF
029200     MOVE FHW-WORK-CCYY TO FHW-END-CCYY
029300     MOVE FHW-WORK-MM   TO FHW-END-MM
029400     MOVE FHW-WORK-DD   TO FHW-END-DD.
029500*----------------------------------------------------------------*
029600 9000-INVALID-REQUEST.
029700*    DEFENSIVE PATH - A CALLER PASSED A REQUEST-TYPE THE BUDGET
029800*    SERVICE DOES NOT RECOGNIZE.
029900*----------------------------------------------------------------*
030000     ADD 1 TO WSV-CONT-RECHAZOS
030100     SET FHL-BUD-REJECTED TO TRUE
030200     MOVE 'UNKNOWN BUDGET SERVICE REQUEST TYPE'
030300         TO FHL-BUD-REJECT-REASON.

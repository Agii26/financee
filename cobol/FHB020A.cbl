000100******************************************************************
000200*  PROGRAM:     FHB020A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        BATCH DRIVER                                     *
000500*  PURPOSE:     BUDGET REQUEST PROCESSING.  READS THE PROFILE    *
000600*               MASTER INTO A TABLE, READS THE BUDGET-REQUEST    *
000700*               INPUT STREAM, AND CALLS THE BUDGET SERVICE       *
000800*               (FHS020A) FOR EACH REQUEST.  BUDGETS BUILT OR    *
000900*               CHANGED DURING THE RUN ARE KEPT IN A SECOND      *
001000*               TABLE AND WRITTEN TO THE BUDGET MASTER AT THE    *
001100*               END; REJECTED REQUESTS GO TO THE ERROR LISTING.  *
001200******************************************************************
001300*  CHANGE LOG                                                    *
001400*  1981-02-06  RSM  TKT-01710  ORIGINAL PROGRAM                  *
001500*  1981-02-19  RSM  TKT-01720  UPDATE/CLOSE LOOK UP THE BUDGET   *
001600*                              BUILT EARLIER IN THE SAME RUN     *
001700*  1981-06-03  RSM  TKT-01900  ADDED ERROR LISTING FOR REJECTED  *
001800*                              BUDGET REQUESTS                   *
001900*  1984-10-12  WDH  TKT-04600  RECOMPILED UNDER ANSI-85 COBOL    *
002000*                              STANDARD, NO LOGIC CHANGE         *
002100*  1991-02-27  MLP  TKT-10100  TIGHTENED FILE-STATUS CHECKS      *
002200*                              AFTER RUNAWAY JOB ABEND ON BAD    *
002300*                              REQUEST RECORD                    *
002400*  1998-09-28  DCS  TKT-16000  Y2K REMEDIATION - EXPANDED        *
002500*                              BREQ-START-DATE FROM YY TO CCYY   *
002600*  2002-04-16  BTK  TKT-19200  CODE REVIEW - CONFIRMED REJECTED  *
002700*                              REQUESTS NEVER REACH THE BUDGET   *
002800*                              MASTER                            *
002900*  2009-08-08  ARN  TKT-24300  ADDED WSV-CONT-RECHAZOS REJECT    *
003000*                              COUNTER TO CLOSING DISPLAY        *
003100*  2015-11-30  FEC  TKT-30300  CONFIRMED NO CHANGE NEEDED AFTER  *
003200*                              SAVINGS SERVICE CATEGORY-CREATE   *
003300*                              REWRITE                           *
003400*  2021-05-06  GKT  TKT-36000  ANNUAL FISCAL REVIEW - NO CHANGE  *
003500*  2026-07-14  RSM  TKT-40285  RESTATED INIT/CLOSE LOGIC AS      *
003600*                              PERFORM...THRU...-EXIT RANGES PER *
003700*                              SHOP STANDARD (WAS PLAIN CHAIN)   *
003800*----------------------------------------------------------------*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    FHB020A.
004100 AUTHOR.        R MENDIETA.
004200 INSTALLATION.  FINANCEHUB DATA CENTER.
004300 DATE-WRITTEN.  02/06/1981.
004400 DATE-COMPILED.
004500 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004600
004700 ENVIRONMENT DIVISION.
004800*======================*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    PROFILE MASTER - LOADED TO A TABLE ON INPUT, REWRITTEN
005500*    IN FULL AT END OF RUN (SUBSTITUTE FOR INDEXED ACCESS).
005600     SELECT PROFMAST ASSIGN TO 'PROFMAST'
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-PROFMAST.
005900
006000     SELECT BREQIN ASSIGN TO 'BREQIN'
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-BREQIN.
006300
006400     SELECT BUDGOUT ASSIGN TO 'BUDGOUT'
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-BUDGOUT.
006700
006800     SELECT ERRLIST ASSIGN TO 'ERRLIST'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-ERRLIST.
007100
007200 DATA DIVISION.
007300*=============*
007400 FILE SECTION.
007500*=============*
007600 FD  PROFMAST
007700     LABEL RECORD STANDARD.
007800     COPY FHWPROF.
007900
008000 FD  BREQIN
008100     LABEL RECORD STANDARD.
008200     COPY FHWBREQ.
008300
008400 FD  BUDGOUT
008500     LABEL RECORD STANDARD.
008600     COPY FHWBUDG REPLACING LEADING ==BUDG== BY ==BUDGO==.
008700
008800 FD  ERRLIST
008900     LABEL RECORD STANDARD.
009000 01  ERR-LINE-REC                  PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400 01  WSF-STATUS.
009500     05  FS-PROFMAST           PIC X(02).
009600     05  FS-BREQIN             PIC X(02).
009700     05  FS-BUDGOUT            PIC X(02).
009800     05  FS-ERRLIST            PIC X(02).
009900     05  FILLER                PIC X(10) VALUE SPACES.
010000
010100 01  WSC-COUNTERS.
010200     05  WSV-CONT-PROFMAST     PIC 9(07) COMP VALUE ZEROS.
010300     05  WSV-CONT-BREQIN       PIC 9(07) COMP VALUE ZEROS.
010400     05  WSV-CONT-BUDGOUT      PIC 9(07) COMP VALUE ZEROS.
010500     05  WSV-CONT-RECHAZOS     PIC 9(07) COMP VALUE ZEROS.
010600     05  FILLER                PIC X(10) VALUE SPACES.
010700
010800*    NEXT-BUDGET-ID IS A STANDALONE SEQUENCE COUNTER, NOT PART
010900*    OF THE FILE-COUNT GROUP ABOVE - KEPT AS ITS OWN 77-LEVEL
011000*    ITEM PER SHOP CONVENTION FOR RUN-SCOPED SEQUENCE COUNTERS.
011100 77  WSV-NEXT-BUDGET-ID        PIC 9(06) COMP VALUE ZEROS.
011200
011300 01  WSS-SWITCH.
011400     05  WS-FIN-PROFMAST       PIC 9(01) VALUE 0.
011500         88  FIN-PROFMAST-OK        VALUE 1.
011600     05  WS-FIN-BREQIN         PIC 9(01) VALUE 0.
011700         88  FIN-BREQIN-OK           VALUE 1.
011800     05  FILLER                PIC X(10) VALUE SPACES.
011900
012000*---------------------------------------------------------------*
012100* PROFILE TABLE - SAME SHAPE AS FHB010A'S; THIS RUN ONLY MOVES  *
012200* MONEY-ON-HAND FOR ALLOCATE/ADJUST OPERATIONS.                  *
012300*---------------------------------------------------------------*
012400 01  WST-PROFILE-TABLE.
012500     05  WST-PROFILE-COUNT     PIC 9(05) COMP VALUE ZEROS.
012600     05  FILLER                PIC X(01) VALUE SPACES.
012700     05  WST-PROFILE-ENTRY OCCURS 0001 TO 2000 TIMES
012800             DEPENDING ON WST-PROFILE-COUNT
012900             INDEXED BY WSX-PROFILE-IDX.
013000         10  WST-PROFILE-ID    PIC 9(06).
013100         10  WST-USERNAME      PIC X(20).
013200         10  WST-MONTHLY-INCOME PIC S9(10)V99.
013300         10  WST-MONEY-ON-HAND PIC S9(10)V99.
013400
013500 01  WS-PROFILE-FOUND-SW       PIC X(01) VALUE 'N'.
013600     88  WS-PROFILE-FOUND          VALUE 'Y'.
013700
013800*---------------------------------------------------------------*
013900* BUDGET TABLE - BUDGETS CREATED OR CHANGED THIS RUN.  THE      *
014000* BUDGET MASTER HAS NO INPUT SIDE (TKT-01710): A REQUEST FILE   *
014100* MAY UPDATE OR CLOSE ONLY A BUDGET THIS SAME RUN CREATED.       *
014200*---------------------------------------------------------------*
014300 01  WST-BUDGET-TABLE.
014400     05  WST-BUDGET-COUNT      PIC 9(05) COMP VALUE ZEROS.
014500     05  FILLER                PIC X(01) VALUE SPACES.
014600     05  WST-BUDGET-ENTRY OCCURS 0001 TO 2000 TIMES
014700             DEPENDING ON WST-BUDGET-COUNT
014800             INDEXED BY WSX-BUDGET-IDX.
014900         COPY FHWBUDG REPLACING LEADING ==BUDG== BY ==WSJ==.
015000
015100 01  WS-BUDGET-FOUND-SW        PIC X(01) VALUE 'N'.
015200     88  WS-BUDGET-FOUND           VALUE 'Y'.
015300
015400*---------------------------------------------------------------*
015500* SCRATCH BUDG-RECORD - TRAVELS AS THE SECOND CALL PARAMETER TO *
015600* FHS020A; COPIED IN/OUT OF WST-BUDGET-ENTRY AROUND EVERY CALL. *
015700*---------------------------------------------------------------*
015800     COPY FHWBUDG.
015900
016000 01  WSE-ERROR-LINE.
016100     05  WSE-REQUEST-TYPE      PIC X(08).
016200     05  FILLER                PIC X(02) VALUE SPACES.
016300     05  WSE-PROFILE-ID        PIC 9(06).
016400     05  FILLER                PIC X(02) VALUE SPACES.
016500     05  WSE-BUDGET-ID         PIC 9(06).
016600     05  FILLER                PIC X(02) VALUE SPACES.
016700     05  WSE-REASON            PIC X(50).
016800     05  FILLER                PIC X(04) VALUE SPACES.
016900
017000 77  WSV-RUTINA                PIC X(18) VALUE SPACES.
017100 77  WSV-ACCION                PIC X(18) VALUE SPACES.
017200 77  WSV-FSTATUS               PIC X(02) VALUE SPACES.
017300
017400     COPY FHLBUD.
017500
017600 PROCEDURE DIVISION.
017700*===============================================*
017800     PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
017900     PERFORM 2000-PROCESO-PROGRAMA
018000     PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
018100     STOP RUN.
018200*----------------------------------------------------------------*
018300 1000-INICIO-PROGRAMA.
018400*----------------------------------------------------------------*
018500     CONTINUE.
018600*----------------------------------------------------------------*
018700 1001-OPEN-FILES.
018800*----------------------------------------------------------------*
018900     OPEN INPUT PROFMAST BREQIN
019000          OUTPUT BUDGOUT ERRLIST
019100
019200     IF (FS-PROFMAST = '00' OR '97') AND
019300        (FS-BREQIN   = '00' OR '97') AND
019400        (FS-BUDGOUT  = '00')         AND
019500        (FS-ERRLIST  = '00')
019600         CONTINUE
019700     ELSE
019800         DISPLAY ' ERROR AL ABRIR ARCHIVOS - FHB020A '
019900         DISPLAY ' FS-PROFMAST ............. = ' FS-PROFMAST
020000         DISPLAY ' FS-BREQIN ................ = ' FS-BREQIN
020100         DISPLAY ' FS-BUDGOUT ............... = ' FS-BUDGOUT
020200         DISPLAY ' FS-ERRLIST ............... = ' FS-ERRLIST
020300         PERFORM 9000-ERROR-PGM
020400     END-IF.
020500*----------------------------------------------------------------*
020600 1002-LOAD-PROFILE-TABLE.
020700*----------------------------------------------------------------*
020800     PERFORM 1002-LOAD-ONE-PROFILE UNTIL FIN-PROFMAST-OK.
020900*----------------------------------------------------------------*
021000 1003-READ-BREQIN.
021100*----------------------------------------------------------------*
021200     READ BREQIN
021300         AT END
021400             SET FIN-BREQIN-OK TO TRUE
021500     END-READ.
021600     IF NOT FIN-BREQIN-OK
021700         ADD 1 TO WSV-CONT-BREQIN
021800     END-IF.
021900*----------------------------------------------------------------*
022000 1000-EXIT.
022100*----------------------------------------------------------------*
022200     EXIT.
022300*----------------------------------------------------------------*
022400 1002-LOAD-ONE-PROFILE.
022500*----------------------------------------------------------------*
022600     READ PROFMAST
022700         AT END
022800             SET FIN-PROFMAST-OK TO TRUE
022900         NOT AT END
023000             ADD 1 TO WSV-CONT-PROFMAST
023100             ADD 1 TO WST-PROFILE-COUNT
023200             SET WSX-PROFILE-IDX TO WST-PROFILE-COUNT
023300             MOVE PROF-PROFILE-ID     TO
023400                 WST-PROFILE-ID (WSX-PROFILE-IDX)
023500             MOVE PROF-USERNAME       TO
023600                 WST-USERNAME (WSX-PROFILE-IDX)
023700             MOVE PROF-MONTHLY-INCOME TO
023800                 WST-MONTHLY-INCOME (WSX-PROFILE-IDX)
023900             MOVE PROF-MONEY-ON-HAND  TO
024000                 WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
024100     END-READ.
024200*----------------------------------------------------------------*
024300 2000-PROCESO-PROGRAMA.
024400*----------------------------------------------------------------*
024500     PERFORM 2001-PROCESS-ONE-REQUEST
024600         UNTIL FIN-BREQIN-OK.
024700*----------------------------------------------------------------*
024800 2001-PROCESS-ONE-REQUEST.
024900*----------------------------------------------------------------*
025000     PERFORM 2002-FIND-PROFILE
025100
025200     IF WS-PROFILE-FOUND
025300         EVALUATE TRUE
025400             WHEN BREQ-IS-CREATE-W OR BREQ-IS-CREATE-M
025500                 PERFORM 2010-CREATE-ONE-BUDGET
025600             WHEN BREQ-IS-UPDATE
025700                 PERFORM 2020-UPDATE-ONE-BUDGET
025800             WHEN BREQ-IS-CLOSE
025900                 PERFORM 2030-CLOSE-ONE-BUDGET
026000             WHEN OTHER
026100                 ADD 1 TO WSV-CONT-RECHAZOS
026200                 MOVE 'UNKNOWN REQUEST TYPE' TO WSE-REASON
026300                 PERFORM 2900-WRITE-ERROR-LINE
026400         END-EVALUATE
026500     ELSE
026600         ADD 1 TO WSV-CONT-RECHAZOS
026700         MOVE 'PROFILE ID NOT FOUND' TO WSE-REASON
026800         PERFORM 2900-WRITE-ERROR-LINE
026900     END-IF
027000
027100     PERFORM 1003-READ-BREQIN.
027200*----------------------------------------------------------------*
027300 2002-FIND-PROFILE.
027400*----------------------------------------------------------------*
027500     MOVE 'N' TO WS-PROFILE-FOUND-SW
027600     PERFORM 2003-TEST-ONE-PROFILE VARYING WSX-PROFILE-IDX
027700             FROM 1 BY 1
027800             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT
027900                OR WS-PROFILE-FOUND.
028000*    PERFORM VARYING OVERSHOOTS THE INDEX BY ONE WHEN IT STOPS
028100*    ON THE FOUND CONDITION - STEP BACK TO THE MATCHED ENTRY.
028200     IF WS-PROFILE-FOUND
028300         SET WSX-PROFILE-IDX DOWN BY 1
028400     END-IF.
028500*----------------------------------------------------------------*
028600 2003-TEST-ONE-PROFILE.
028700*----------------------------------------------------------------*
028800     IF WST-PROFILE-ID (WSX-PROFILE-IDX) = BREQ-PROFILE-ID
028900         MOVE 'Y' TO WS-PROFILE-FOUND-SW
029000     END-IF.
029100*----------------------------------------------------------------*
029200 2010-CREATE-ONE-BUDGET.
029300*----------------------------------------------------------------*
029400     ADD 1 TO WSV-NEXT-BUDGET-ID
029500     MOVE WSV-NEXT-BUDGET-ID TO BUDG-BUDGET-ID
029600     MOVE BREQ-PROFILE-ID    TO BUDG-PROFILE-ID
029700     MOVE ZEROS              TO BUDG-CATEGORY-ID
029800     MOVE SPACES             TO FHL-BUD-REQUEST-TYPE
029900     IF BREQ-IS-CREATE-W
030000         SET FHL-BUD-REQ-CREATE-W TO TRUE
030100     ELSE
030200         SET FHL-BUD-REQ-CREATE-M TO TRUE
030300     END-IF
030400     MOVE BREQ-PROFILE-ID    TO FHL-BUD-PROFILE-ID
030500     MOVE BREQ-AMOUNT        TO FHL-BUD-NEW-AMOUNT
030600     MOVE BREQ-START-DATE    TO FHL-BUD-START-DATE
030700     MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
030800         FHL-BUD-MONEY-ON-HAND
030900
031000     CALL 'FHS020A' USING FHL-BUDSVC-PARMS BUDG-RECORD
031100
031200     MOVE FHL-BUD-MONEY-ON-HAND TO
031300         WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
031400
031500     IF FHL-BUD-ACCEPTED
031600         ADD 1 TO WST-BUDGET-COUNT
031700         SET WSX-BUDGET-IDX TO WST-BUDGET-COUNT
031800         MOVE BUDG-RECORD TO WST-BUDGET-ENTRY (WSX-BUDGET-IDX)
031900         ADD 1 TO WSV-CONT-BUDGOUT
032000     ELSE
032100         ADD 1 TO WSV-CONT-RECHAZOS
032200         MOVE FHL-BUD-REJECT-REASON(1:50) TO WSE-REASON
032300         PERFORM 2900-WRITE-ERROR-LINE
032400     END-IF.
032500*----------------------------------------------------------------*
032600 2020-UPDATE-ONE-BUDGET.
032700*----------------------------------------------------------------*
032800     PERFORM 2021-FIND-BUDGET
032900     IF NOT WS-BUDGET-FOUND
033000         ADD 1 TO WSV-CONT-RECHAZOS
033100         MOVE 'BUDGET ID NOT FOUND' TO WSE-REASON
033200         PERFORM 2900-WRITE-ERROR-LINE
033300     ELSE
033400         MOVE WST-BUDGET-ENTRY (WSX-BUDGET-IDX) TO BUDG-RECORD
033500         MOVE SPACES TO FHL-BUD-REQUEST-TYPE
033600         SET FHL-BUD-REQ-UPDATE TO TRUE
033700         MOVE BREQ-PROFILE-ID TO FHL-BUD-PROFILE-ID
033800         MOVE BREQ-AMOUNT     TO FHL-BUD-NEW-AMOUNT
033900         MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
034000             FHL-BUD-MONEY-ON-HAND
034100
034200         CALL 'FHS020A' USING FHL-BUDSVC-PARMS BUDG-RECORD
034300
034400         MOVE FHL-BUD-MONEY-ON-HAND TO
034500             WST-MONEY-ON-HAND (WSX-PROFILE-IDX)
034600
034700         IF FHL-BUD-ACCEPTED
034800             MOVE BUDG-RECORD TO
034900                 WST-BUDGET-ENTRY (WSX-BUDGET-IDX)
035000         ELSE
035100             ADD 1 TO WSV-CONT-RECHAZOS
035200             MOVE FHL-BUD-REJECT-REASON(1:50) TO WSE-REASON
035300             PERFORM 2900-WRITE-ERROR-LINE
035400         END-IF
035500     END-IF.
035600*----------------------------------------------------------------*
035700 2021-FIND-BUDGET.
035800*----------------------------------------------------------------*
035900     MOVE 'N' TO WS-BUDGET-FOUND-SW
036000     PERFORM 2022-TEST-ONE-BUDGET VARYING WSX-BUDGET-IDX
036100             FROM 1 BY 1
036200             UNTIL WSX-BUDGET-IDX > WST-BUDGET-COUNT
036300                OR WS-BUDGET-FOUND.
036400     IF WS-BUDGET-FOUND
036500         SET WSX-BUDGET-IDX DOWN BY 1
036600     END-IF.
036700*----------------------------------------------------------------*
036800 2022-TEST-ONE-BUDGET.
036900*----------------------------------------------------------------*
037000     IF WSJ-BUDGET-ID (WSX-BUDGET-IDX) = BREQ-BUDGET-ID
037100         MOVE 'Y' TO WS-BUDGET-FOUND-SW
037200     END-IF.
037300*----------------------------------------------------------------*
037400 2030-CLOSE-ONE-BUDGET.
037500*----------------------------------------------------------------*
037600     PERFORM 2021-FIND-BUDGET
037700     IF NOT WS-BUDGET-FOUND
037800         ADD 1 TO WSV-CONT-RECHAZOS
037900         MOVE 'BUDGET ID NOT FOUND' TO WSE-REASON
038000         PERFORM 2900-WRITE-ERROR-LINE
038100     ELSE
038200         MOVE WST-BUDGET-ENTRY (WSX-BUDGET-IDX) TO BUDG-RECORD
038300         MOVE SPACES TO FHL-BUD-REQUEST-TYPE
038400         SET FHL-BUD-REQ-CLOSE TO TRUE
038500         MOVE BREQ-PROFILE-ID TO FHL-BUD-PROFILE-ID
038600         MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
038700             FHL-BUD-MONEY-ON-HAND
038800
038900         CALL 'FHS020A' USING FHL-BUDSVC-PARMS BUDG-RECORD
039000
039100         MOVE BUDG-RECORD TO WST-BUDGET-ENTRY (WSX-BUDGET-IDX)
039200     END-IF.
039300*----------------------------------------------------------------*
039400 2900-WRITE-ERROR-LINE.
039500*----------------------------------------------------------------*
039600     MOVE BREQ-REQUEST-TYPE TO WSE-REQUEST-TYPE
039700     MOVE BREQ-PROFILE-ID   TO WSE-PROFILE-ID
039800     MOVE BREQ-BUDGET-ID    TO WSE-BUDGET-ID
039900     MOVE WSE-ERROR-LINE    TO ERR-LINE-REC
040000     WRITE ERR-LINE-REC.
040100*----------------------------------------------------------------*
040200 3000-FIN-PROGRAMA.
040300*----------------------------------------------------------------*
040400     CONTINUE.
040500*----------------------------------------------------------------*
040600 3001-REWRITE-PROFILE-MASTER.
040700*----------------------------------------------------------------*
040800     CLOSE PROFMAST
040900     OPEN OUTPUT PROFMAST
041000     PERFORM 3001-WRITE-ONE-PROFILE VARYING WSX-PROFILE-IDX
041100             FROM 1 BY 1
041200             UNTIL WSX-PROFILE-IDX > WST-PROFILE-COUNT.
041300*----------------------------------------------------------------*
041400 3002-WRITE-BUDGET-MASTER.
041500*----------------------------------------------------------------*
041600     PERFORM 3002-WRITE-ONE-BUDGET VARYING WSX-BUDGET-IDX
041700             FROM 1 BY 1
041800             UNTIL WSX-BUDGET-IDX > WST-BUDGET-COUNT.
041900*----------------------------------------------------------------*
042000 3003-CLOSE-FILES.
042100*----------------------------------------------------------------*
042200     CLOSE PROFMAST BREQIN BUDGOUT ERRLIST.
042300*----------------------------------------------------------------*
042400 3004-CARGA-DETALLES.
042500*----------------------------------------------------------------*
042600     DISPLAY '================================='
042700     DISPLAY '------- DETALLES PROCESO --------'
042800     DISPLAY '-------     FHB020A      --------'
042900     DISPLAY '================================='
043000     DISPLAY 'REG. LEIDOS PROFMAST = ' WSV-CONT-PROFMAST
043100     DISPLAY 'REG. LEIDOS BREQIN   = ' WSV-CONT-BREQIN
043200     DISPLAY 'REG. GRABAD BUDGOUT  = ' WSV-CONT-BUDGOUT
043300     DISPLAY 'REG. RECHAZADOS      = ' WSV-CONT-RECHAZOS
043400     DISPLAY '================================='.
043500*----------------------------------------------------------------*
043600 3000-EXIT.
043700*----------------------------------------------------------------*
043800     EXIT.
043900*----------------------------------------------------------------*
044000 3001-WRITE-ONE-PROFILE.
044100*----------------------------------------------------------------*
044200     MOVE WST-PROFILE-ID (WSX-PROFILE-IDX) TO
044300         PROF-PROFILE-ID
044400     MOVE WST-USERNAME (WSX-PROFILE-IDX) TO
044500         PROF-USERNAME
044600     MOVE WST-MONTHLY-INCOME (WSX-PROFILE-IDX) TO
044700         PROF-MONTHLY-INCOME
044800     MOVE WST-MONEY-ON-HAND (WSX-PROFILE-IDX) TO
044900         PROF-MONEY-ON-HAND
045000     WRITE PROF-RECORD.
045100*----------------------------------------------------------------*
045200 3002-WRITE-ONE-BUDGET.
045300*----------------------------------------------------------------*
045400     MOVE WST-BUDGET-ENTRY (WSX-BUDGET-IDX) TO BUDGO-RECORD
045500     WRITE BUDGO-RECORD.
045600*----------------------------------------------------------------*
045700 9000-ERROR-PGM.
045800*----------------------------------------------------------------*
045900     DISPLAY '================================'
046000     DISPLAY '------ DETALLES DE ERROR -------'
046100     DISPLAY '------      FHB020A      -------'
046200     DISPLAY '================================'
046300     DISPLAY ' RUTINA          :' WSV-RUTINA
046400     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
046500     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
046600     DISPLAY '================================'
046700     MOVE 16 TO RETURN-CODE
046800     STOP RUN.
046900      

000100******************************************************************
000200*  PROGRAM:     FHS000A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        CALLED SUBPROGRAM (NO FILES)                     *
000500*  PURPOSE:     MONEY ENGINE.  THE ONLY ROUTINE IN THE SYSTEM    *
000600*               THAT MAY CHANGE A PROFILE'S MONEY-ON-HAND.       *
000700*               CALLERS PASS THE CURRENT BALANCE IN/OUT ALONG    *
000800*               WITH THE OPERATION-SPECIFIC AMOUNTS.             *
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  1979-01-14  RSM  TKT-00014  ORIGINAL PROGRAM - APPLY-TXN ONLY *
001300*  1979-01-22  RSM  TKT-00019  ADDED ALLOCATE-BUDGET OPERATION   *
001400*  1979-02-01  RSM  TKT-00025  ADDED ADJUST-ALLOCATION OPERATION *
001500*  1979-02-01  RSM  TKT-00025  AVAILABLE FUNDS = CURRENT         *
001600*                              BALANCE, NO SEPARATE RESERVE POOL *
001700*                              KEPT                              *
001800*  1980-06-10  RSM  TKT-00890  ADDED WORK-AREA COMMENT - AMOUNTS *
001900*                              ARE ZONED DECIMAL, THIS SHOP DOES *
002000*                              NOT PACK MONEY                    *
002100*  1984-09-05  WDH  TKT-04150  CONFIRMED SUBPROGRAM REMAINS      *
002200*                              FILE-FREE AFTER LEDGER SUBSYSTEM  *
002300*                              DASD CONVERSION                   *
002400*  1988-11-14  GKT  TKT-06800  RECOMPILED UNDER ANSI-85 COBOL    *
002500*                              STANDARD, NO LOGIC CHANGE         *
002600*  1993-03-22  MLP  TKT-11900  ADDED LM-OPERATION RANGE CHECK    *
002700*                              AHEAD OF THE EVALUATE, ABENDS ON  *
002800*                              BAD CODE                          *
002900*  1998-11-30  DCS  TKT-16150  Y2K REMEDIATION - CALLERS DATE    *
003000*                              FIELDS EXPANDED YY TO CCYY, NO    *
003100*                              CHANGE HERE                       *
003200*  2003-07-08  BTK  TKT-20400  REVIEWED ROUNDING RULES AFTER     *
003300*                              FINANCE AUDIT - NO CHANGE,        *
003400*                              TRUNCATION STANDS                 *
003500*  2009-02-17  ARN  TKT-24650  ADDED 9000-INVALID-OPERATION      *
003600*                              ABEND MESSAGE TEXT FOR HELP DESK  *
003700*                              TRIAGE                            *
003800*  2016-05-04  FEC  TKT-31200  CODE REVIEW - NO FUNCTIONAL       *
003900*                              CHANGE, CONFIRMED THREE           *
004000*                              OPERATIONS STILL COVER ALL        *
004100*                              CALLERS                           *
004200*  2026-05-19  JQV  TKT-40233  UNSIGNED WORK VIEWS FOR MESSAGES  *
004300*----------------------------------------------------------------*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    FHS000A.
004600 AUTHOR.        R MENDIETA.
004700 INSTALLATION.  FINANCEHUB DATA CENTER.
004800 DATE-WRITTEN.  01/14/1979.
004900 DATE-COMPILED.
005000 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300*======================*
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900*=============*
006000 WORKING-STORAGE SECTION.
006100*========================*
006200 01  WSC-COSTANTES.
006300     05  WSC-ZERO              PIC S9(10)V99 VALUE 0.
006400     05  FILLER                PIC X(10) VALUE SPACES.
006500
006600 01  WSA-ACUMULADORES.
006700     05  WSV-CONT-LLAMADAS     PIC 9(07) COMP VALUE ZEROS.
006800     05  WSV-CONT-RECHAZOS     PIC 9(07) COMP VALUE ZEROS.
006900     05  FILLER                PIC X(10) VALUE SPACES.
007000
007100*---------------------------------------------------------------*
007200* WORK AREAS - KEPT AS UNSIGNED / ABSOLUTE-VALUE REDEFINES SO    *
007300* THE ERROR-LISTING CALLERS CAN EDIT A CLEAN MAGNITUDE WITHOUT   *
007400* A LEADING SIGN GETTING IN THE WAY OF THE MESSAGE TEXT.         *
007500*---------------------------------------------------------------*
007600 01  WSD-DELTA-WORK            PIC S9(10)V99 VALUE ZEROS.
007700 01  WSD-DELTA-ABS-VIEW REDEFINES
007800     WSD-DELTA-WORK            PIC 9(10)V99.
007900
008000 01  WSM-AMOUNT-WORK           PIC S9(10)V99 VALUE ZEROS.
008100 01  WSM-AMOUNT-ABS-VIEW REDEFINES
008200     WSM-AMOUNT-WORK           PIC 9(10)V99.
008300
008400 01  WSN-NEGATIVE-DELTA-WORK   PIC S9(10)V99 VALUE ZEROS.
008500 01  WSN-NEGATIVE-ABS-VIEW REDEFINES
008600     WSN-NEGATIVE-DELTA-WORK   PIC 9(10)V99.
008700
008800 LINKAGE SECTION.
008900*=================*
009000     COPY FHLMNY.
009100
009200 PROCEDURE DIVISION USING FHL-MONEY-ENGINE-PARMS.
009300*===============================================*
009400 0000-MAIN-LOGIC.
009500     ADD 1 TO WSV-CONT-LLAMADAS
009600     MOVE SPACES TO FHL-REJECT-REASON
009700     MOVE WSC-ZERO TO WSD-DELTA-WORK
009800
009900     EVALUATE TRUE
010000         WHEN FHL-OP-APPLY-TXN
010100             PERFORM 1000-APPLY-TRANSACTION
010200         WHEN FHL-OP-ALLOCATE
010300             PERFORM 2000-ALLOCATE-BUDGET
010400         WHEN FHL-OP-ADJUST
010500             PERFORM 3000-ADJUST-ALLOCATION
010600         WHEN OTHER
010700             PERFORM 9000-INVALID-OPERATION
010800     END-EVALUATE
010900
011000     GOBACK.
011100*----------------------------------------------------------------*
011200 1000-APPLY-TRANSACTION.
011300*    INCOME ADDS, EXPENSE AND SAVINGS SUBTRACT, ANY OTHER TYPE
011400*    LEAVES MONEY-ON-HAND UNCHANGED.  BALANCE MAY GO NEGATIVE -
011500*    ONLY BUDGET ALLOCATION BELOW ENFORCES SUFFICIENCY.
011600*----------------------------------------------------------------*
011700     EVALUATE TRUE
011800         WHEN FHL-TRANSACTION-TYPE = 'income'
011900             ADD FHL-AMOUNT TO FHL-MONEY-ON-HAND
012000         WHEN FHL-TRANSACTION-TYPE = 'expense'
012100             SUBTRACT FHL-AMOUNT FROM FHL-MONEY-ON-HAND
012200         WHEN FHL-TRANSACTION-TYPE = 'savings'
012300             SUBTRACT FHL-AMOUNT FROM FHL-MONEY-ON-HAND
012400         WHEN OTHER
012500             CONTINUE
012600     END-EVALUATE
012700
012800     SET FHL-ACCEPTED TO TRUE.
012900*----------------------------------------------------------------*
013000 2000-ALLOCATE-BUDGET.
013100*    REJECT A ZERO/MISSING AMOUNT OR ONE THAT EXCEEDS AVAILABLE
013200*    FUNDS.  AVAILABLE FUNDS = CURRENT MONEY-ON-HAND (TKT-00025).
013300*----------------------------------------------------------------*
013400     IF FHL-AMOUNT NOT > WSC-ZERO
013500         ADD 1 TO WSV-CONT-RECHAZOS
013600         SET FHL-REJECTED TO TRUE
013700         MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
013800             TO FHL-REJECT-REASON
013900     ELSE
014000         IF FHL-AMOUNT > FHL-MONEY-ON-HAND
014100             ADD 1 TO WSV-CONT-RECHAZOS
014200             SET FHL-REJECTED TO TRUE
014300             MOVE
014400              'INSUFFICIENT AVAILABLE FUNDS TO ALLOCATE BUDGET'
014500                 TO FHL-REJECT-REASON
014600         ELSE
014700             SUBTRACT FHL-AMOUNT FROM FHL-MONEY-ON-HAND
014800             SET FHL-ACCEPTED TO TRUE
014900         END-IF
015000     END-IF.
015100*----------------------------------------------------------------*
015200 3000-ADJUST-ALLOCATION.
015300*    DELTA = NEW - OLD.  DELTA = 0 IS A NO-OP.  DELTA > 0 IS
015400*    REJECTED WHEN IT EXCEEDS AVAILABLE FUNDS.  DELTA < 0 ALWAYS
015500*    SUCCEEDS AND CREDITS THE BALANCE BACK.
015600*----------------------------------------------------------------*
015700     COMPUTE WSD-DELTA-WORK =
015800         FHL-NEW-AMOUNT - FHL-OLD-AMOUNT
015900
016000     EVALUATE TRUE
016100         WHEN WSD-DELTA-WORK = WSC-ZERO
016200             SET FHL-ACCEPTED TO TRUE
016300         WHEN WSD-DELTA-WORK > WSC-ZERO
016400             MOVE WSD-DELTA-WORK TO WSM-AMOUNT-WORK
016500             IF WSM-AMOUNT-WORK > FHL-MONEY-ON-HAND
016600                 ADD 1 TO WSV-CONT-RECHAZOS
016700                 SET FHL-REJECTED TO TRUE
016800                 MOVE
016900              'INSUFFICIENT AVAILABLE FUNDS TO INCREASE ALLOC'
017000                     TO FHL-REJECT-REASON
017100             ELSE
017200                 SUBTRACT WSM-AMOUNT-WORK
017300                     FROM FHL-MONEY-ON-HAND
017400                 SET FHL-ACCEPTED TO TRUE
017500             END-IF
017600         WHEN OTHER
017700             COMPUTE WSN-NEGATIVE-DELTA-WORK =
017800                 WSD-DELTA-WORK * -1
017900             ADD WSN-NEGATIVE-DELTA-WORK
018000                 TO FHL-MONEY-ON-HAND
018100             SET FHL-ACCEPTED TO TRUE
018200     END-EVALUATE.
018300*----------------------------------------------------------------*
018400 9000-INVALID-OPERATION.
018500*    DEFENSIVE PATH - A CALLER PASSED AN OPERATION CODE THE
018600*    MONEY ENGINE DOES NOT RECOGNIZE.
018700*----------------------------------------------------------------*
018800     ADD 1 TO WSV-CONT-RECHAZOS
018900     SET FHL-REJECTED TO TRUE
019000     MOVE 'UNKNOWN MONEY ENGINE OPERATION' TO FHL-REJECT-REASON.

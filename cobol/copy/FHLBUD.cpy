000100*================================================================*
000200*  FHLBUD  -  LINKAGE PARAMETERS FOR CALL 'FHS020A' (BUDGET SVC) *
000300*  THE BUDGET RECORD ITSELF (BUDG-RECORD, COPY FHWBUDG) TRAVELS  *
000400*  AS A SEPARATE CALL PARAMETER, IN/OUT ON EVERY OPERATION.      *
000500*================================================================*
000600*   2026-02-05  RSM  TKT-40040  ORIGINAL LAYOUT                  *
000700*================================================================*
000800 01  FHL-BUDSVC-PARMS.
000900     05  FHL-BUD-REQUEST-TYPE      PIC X(08).
001000         88  FHL-BUD-REQ-CREATE-W       VALUE 'CREATE-W'.
001100         88  FHL-BUD-REQ-CREATE-M       VALUE 'CREATE-M'.
001200         88  FHL-BUD-REQ-UPDATE          VALUE 'UPDATE'.
001300         88  FHL-BUD-REQ-CLOSE           VALUE 'CLOSE'.
001400     05  FHL-BUD-PROFILE-ID        PIC 9(06).
001500     05  FHL-BUD-NEW-AMOUNT        PIC S9(10)V99.
001600     05  FHL-BUD-START-DATE        PIC 9(08).
001700     05  FHL-BUD-MONEY-ON-HAND     PIC S9(10)V99.
001800     05  FHL-BUD-RETURN-CODE       PIC 9(02).
001900         88  FHL-BUD-ACCEPTED           VALUE 00.
002000         88  FHL-BUD-REJECTED           VALUE 04.
002100     05  FHL-BUD-REJECT-REASON     PIC X(56).
002200     05  FILLER                    PIC X(04) VALUE SPACES.

000100*================================================================*
000200*  FHWSAVG  -  SAVINGS DEPOSIT RECORD LAYOUT                     *
000300*  KEY = SAVG-SAVINGS-ID.  EACH DEPOSIT GENERATES EXACTLY ONE    *
000400*  SAVINGS-TYPE TRANSACTION (SEE FHS030A).                       *
000500*================================================================*
000600*   2026-02-06  RSM  TKT-40041  ORIGINAL LAYOUT                  *
000700*================================================================*
000800 01  SAVG-RECORD.
000900     05  SAVG-SAVINGS-ID           PIC 9(06).
001000     05  SAVG-PROFILE-ID           PIC 9(06).
001100     05  SAVG-AMOUNT               PIC S9(10)V99.
001200     05  SAVG-SAVINGS-DATE         PIC 9(08).
001300     05  SAVG-DATE-GROUP REDEFINES
001400         SAVG-SAVINGS-DATE.
001500         10  SAVG-DATE-CCYY        PIC 9(04).
001600         10  SAVG-DATE-MM          PIC 9(02).
001700         10  SAVG-DATE-DD          PIC 9(02).
001800     05  SAVG-DESCRIPTION          PIC X(60).
001900     05  FILLER                    PIC X(10).

000100*================================================================*
000200*  FHLTRN  -  LINKAGE PARAMETERS FOR CALL 'FHS010A' (TXN SVC)    *
000300*  FHL-TXN-TITLE IS IN/OUT: BLANK IN DEFAULTS TO THE TYPE NAME.  *
000400*  FHL-TXN-MONEY-ON-HAND IS IN/OUT, PASSED THROUGH TO FHS000A.   *
000500*================================================================*
000600*   2026-02-01  RSM  TKT-40030  ORIGINAL LAYOUT                  *
000700*================================================================*
000800 01  FHL-TXNSVC-PARMS.
000900     05  FHL-TXN-TRANSACTION-ID    PIC 9(08).
001000     05  FHL-TXN-PROFILE-ID        PIC 9(06).
001100     05  FHL-TXN-TRANSACTION-TYPE  PIC X(08).
001200     05  FHL-TXN-CATEGORY-ID       PIC 9(06).
001300     05  FHL-TXN-TRANSACTION-DATE  PIC 9(08).
001400     05  FHL-TXN-DATE-GROUP REDEFINES
001500         FHL-TXN-TRANSACTION-DATE.
001600         10  FHL-TXN-DATE-CCYY     PIC 9(04).
001700         10  FHL-TXN-DATE-MM       PIC 9(02).
001800         10  FHL-TXN-DATE-DD       PIC 9(02).
001900     05  FHL-TXN-AMOUNT            PIC S9(10)V99.
002000     05  FHL-TXN-AMOUNT-UNSIGNED REDEFINES
002100         FHL-TXN-AMOUNT            PIC 9(10)V99.
002200     05  FHL-TXN-TITLE             PIC X(30).
002300     05  FHL-TXN-DESCRIPTION       PIC X(60).
002400     05  FHL-TXN-MONEY-ON-HAND     PIC S9(10)V99.
002500     05  FHL-TXN-BALANCE-UNSIGNED REDEFINES
002600         FHL-TXN-MONEY-ON-HAND     PIC 9(10)V99.
002700     05  FHL-TXN-RETURN-CODE       PIC 9(02).
002800         88  FHL-TXN-ACCEPTED           VALUE 00.
002900     05  FILLER                    PIC X(04) VALUE SPACES.

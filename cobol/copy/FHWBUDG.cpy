000100*================================================================*
000200*  FHWBUDG  -  BUDGET MASTER RECORD LAYOUT                       *
000300*  KEY = BUDG-BUDGET-ID.  BUDG-CATEGORY-ID = 0 MEANS ALL         *
000400*  CATEGORIES.  BUDG-ACTIVE-FLAG = 'N' ONCE CLOSED.              *
000500*================================================================*
000600*   2026-02-05  RSM  TKT-40040  ORIGINAL LAYOUT                  *
000700*   2026-04-22  JQV  TKT-40204  ADDED BUDG-START-GROUP REDEFINES *
000800*   2026-02-20  RSM  TKT-40059  ADDED BUDG-END-GROUP REDEFINES   *
000900*                              FOR THE BUDGET REPORT'S WEEKLY    *
001000*                              WINDOW-END ARITHMETIC (FHB040A)   *
001100*================================================================*
001200 01  BUDG-RECORD.
001300     05  BUDG-BUDGET-ID            PIC 9(06).
001400     05  BUDG-PROFILE-ID           PIC 9(06).
001500     05  BUDG-BUDGET-NAME          PIC X(30).
001600     05  BUDG-BUDGET-TYPE          PIC X(08).
001700         88  BUDG-IS-WEEKLY             VALUE 'weekly'.
001800         88  BUDG-IS-MONTHLY            VALUE 'monthly'.
001900     05  BUDG-CATEGORY-ID          PIC 9(06).
002000     05  BUDG-AMOUNT               PIC S9(10)V99.
002100     05  BUDG-START-DATE           PIC 9(08).
002200     05  BUDG-START-GROUP REDEFINES
002300         BUDG-START-DATE.
002400         10  BUDG-START-CCYY       PIC 9(04).
002500         10  BUDG-START-MM         PIC 9(02).
002600         10  BUDG-START-DD         PIC 9(02).
002700     05  BUDG-END-DATE             PIC 9(08).
002800     05  BUDG-END-GROUP REDEFINES
002900         BUDG-END-DATE.
003000         10  BUDG-END-CCYY         PIC 9(04).
003100         10  BUDG-END-MM           PIC 9(02).
003200         10  BUDG-END-DD           PIC 9(02).
003300     05  BUDG-ACTIVE-FLAG          PIC X(01).
003400         88  BUDG-ACTIVE                VALUE 'Y'.
003500         88  BUDG-CLOSED                 VALUE 'N'.
003600     05  FILLER                    PIC X(15).

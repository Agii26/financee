000100*================================================================*
000200*  FHWDATE  -  SHARED DATE WORK AREA                             *
000300*  USED BY THE BUDGET SERVICE (FHS020A) TO DERIVE A BUDGET       *
000400*  PERIOD END-DATE, AND BY THE REPORT (FHB040A) TO WINDOW A      *
000500*  TRANSACTION AGAINST A BUDGET'S PERIOD.                        *
000600*================================================================*
000700*   2026-02-05  RSM  TKT-40040  ORIGINAL LAYOUT                  *
000800*================================================================*
000900 01  FHW-DATE-WORK-AREA.
001000     05  FHW-WORK-DATE             PIC 9(08).
001100     05  FHW-WORK-GROUP REDEFINES
001200         FHW-WORK-DATE.
001300         10  FHW-WORK-CCYY         PIC 9(04).
001400         10  FHW-WORK-MM           PIC 9(02).
001500         10  FHW-WORK-DD           PIC 9(02).
001600     05  FHW-WORK-INTEGER          PIC S9(09) COMP.
001700     05  FHW-END-INTEGER           PIC S9(09) COMP.
001800     05  FHW-END-DATE              PIC 9(08).
001900     05  FHW-END-GROUP REDEFINES
002000         FHW-END-DATE.
002100         10  FHW-END-CCYY          PIC 9(04).
002200         10  FHW-END-MM            PIC 9(02).
002300         10  FHW-END-DD            PIC 9(02).
002400     05  FILLER                PIC X(05) VALUE SPACES.

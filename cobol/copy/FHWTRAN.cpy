000100*================================================================*
000200*  FHWTRAN  -  TRANSACTION RECORD LAYOUT                         *
000300*  USED BOTH FOR THE TRANSACTION INPUT STREAM AND FOR THE POSTED *
000400*  TRANSACTION LEDGER (SAVINGS-GENERATED ENTRIES INCLUDED).      *
000500*================================================================*
000600*   2026-02-03  RSM  TKT-40031  ORIGINAL LAYOUT                  *
000700*   2026-04-22  JQV  TKT-40204  ADDED TRAN-DATE-GROUP REDEFINES  *
000800*================================================================*
000900 01  TRAN-RECORD.
001000     05  TRAN-TRANSACTION-ID       PIC 9(08).
001100     05  TRAN-PROFILE-ID           PIC 9(06).
001200     05  TRAN-TRANSACTION-TYPE     PIC X(08).
001300         88  TRAN-IS-INCOME             VALUE 'income'.
001400         88  TRAN-IS-EXPENSE            VALUE 'expense'.
001500         88  TRAN-IS-SAVINGS            VALUE 'savings'.
001600     05  TRAN-CATEGORY-ID          PIC 9(06).
001700     05  TRAN-TRANSACTION-DATE     PIC 9(08).
001800     05  TRAN-DATE-GROUP REDEFINES
001900         TRAN-TRANSACTION-DATE.
002000         10  TRAN-DATE-CCYY        PIC 9(04).
002100         10  TRAN-DATE-MM          PIC 9(02).
002200         10  TRAN-DATE-DD          PIC 9(02).
002300     05  TRAN-AMOUNT               PIC S9(10)V99.
002400     05  TRAN-TITLE                PIC X(30).
002500     05  TRAN-DESCRIPTION          PIC X(60).
002600     05  FILLER                    PIC X(10).

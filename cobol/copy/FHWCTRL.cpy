000100*================================================================*
000200*  FHWCTRL  -  RUN-CONTROL TOTALS RECORD                         *
000300*  WRITTEN BY FHB010A AT END OF THE TRANSACTION-POSTING RUN;     *
000400*  READ BY FHB040A SO THE BUDGET REPORT CAN PRINT THE SAME       *
000500*  GRAND TOTALS WITHOUT RE-SCANNING THE LEDGER.                  *
000600*================================================================*
000700*   2026-03-02  RSM  TKT-40120  ORIGINAL LAYOUT                  *
000800*================================================================*
000900 01  CTRL-TOTALS-RECORD.
001000     05  CTRL-TOTAL-INCOME         PIC S9(12)V99.
001100     05  CTRL-TOTAL-EXPENSE        PIC S9(12)V99.
001200     05  CTRL-TOTAL-SAVINGS        PIC S9(12)V99.
001300     05  CTRL-TXN-COUNT            PIC 9(09).
001400     05  FILLER                    PIC X(20).

000100*================================================================*
000200*  FHWCATG  -  CATEGORY MASTER RECORD LAYOUT                     *
000300*  KEY = CATG-CATEGORY-ID.  CATG-CATEGORY-NAME UNIQUE PER PROFILE*
000400*================================================================*
000500*   2026-02-03  RSM  TKT-40031  ORIGINAL LAYOUT                  *
000600*   2026-03-11  RSM  TKT-40118  ADDED 88-LEVELS FOR CATG-TYPE    *
000700*================================================================*
000800 01  CATG-RECORD.
000900     05  CATG-CATEGORY-ID          PIC 9(06).
001000     05  CATG-PROFILE-ID           PIC 9(06).
001100     05  CATG-CATEGORY-NAME        PIC X(30).
001200     05  CATG-CATEGORY-TYPE        PIC X(15).
001300         88  CATG-TYPE-BILLS            VALUE 'bills'.
001400         88  CATG-TYPE-GROCERY          VALUE 'grocery'.
001500         88  CATG-TYPE-SCHOOL           VALUE 'school'.
001600         88  CATG-TYPE-ALLOWANCE        VALUE 'allowance'.
001700         88  CATG-TYPE-LOAD              VALUE 'load'.
001800         88  CATG-TYPE-TRANSPORT       VALUE 'transportation'.
001900         88  CATG-TYPE-FOOD              VALUE 'food'.
002000         88  CATG-TYPE-ENTERTAIN       VALUE 'entertainment'.
002100         88  CATG-TYPE-HEALTH           VALUE 'health'.
002200         88  CATG-TYPE-CLOTHING        VALUE 'clothing'.
002300         88  CATG-TYPE-SAVINGS         VALUE 'savings'.
002400         88  CATG-TYPE-OTHER            VALUE 'other'.
002500     05  FILLER                    PIC X(10).

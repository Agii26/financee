000100*================================================================*
000200*  FHWPROF  -  PROFILE MASTER RECORD LAYOUT                      *
000300*  ONE ENTRY PER ACCOUNT HOLDER.  KEY = PROF-PROFILE-ID.         *
000400*  MONEY-ON-HAND IS MAINTAINED ONLY BY THE MONEY ENGINE (FHS000A)*
000500*  ANY OTHER PROGRAM THAT CHANGES THIS FIELD DIRECTLY IS A BUG.  *
000600*================================================================*
000700*   2026-02-03  RSM  TKT-40031  ORIGINAL LAYOUT                  *
000800*================================================================*
000900 01  PROF-RECORD.
001000     05  PROF-PROFILE-ID           PIC 9(06).
001100     05  PROF-USERNAME             PIC X(20).
001200     05  PROF-MONTHLY-INCOME       PIC S9(10)V99.
001300     05  PROF-MONEY-ON-HAND        PIC S9(10)V99.
001400     05  FILLER                    PIC X(20).

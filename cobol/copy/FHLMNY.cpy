000100*================================================================*
000200*  FHLMNY  -  LINKAGE PARAMETERS FOR CALL 'FHS000A' (MONEY ENGINE)
000300*  ONE COMBINED PARAMETER BLOCK FOR ALL THREE OPERATIONS; THE    *
000400*  CALLING PROGRAM SETS FHL-OPERATION AND ONLY THE FIELDS THAT   *
000500*  OPERATION USES.  FHL-MONEY-ON-HAND IS ALWAYS PASSED BOTH WAYS.*
000600*================================================================*
000700*   2026-02-01  RSM  TKT-40030  ORIGINAL LAYOUT                  *
000800*================================================================*
000900 01  FHL-MONEY-ENGINE-PARMS.
001000     05  FHL-OPERATION             PIC X(08).
001100         88  FHL-OP-APPLY-TXN           VALUE 'APPLYTXN'.
001200         88  FHL-OP-ALLOCATE            VALUE 'ALLOCATE'.
001300         88  FHL-OP-ADJUST              VALUE 'ADJUST'.
001400     05  FHL-TRANSACTION-TYPE      PIC X(08).
001500     05  FHL-AMOUNT                PIC S9(10)V99.
001600     05  FHL-OLD-AMOUNT            PIC S9(10)V99.
001700     05  FHL-NEW-AMOUNT            PIC S9(10)V99.
001800     05  FHL-MONEY-ON-HAND         PIC S9(10)V99.
001900     05  FHL-RETURN-CODE           PIC 9(02).
002000         88  FHL-ACCEPTED               VALUE 00.
002100         88  FHL-REJECTED               VALUE 04.
002200     05  FHL-REJECT-REASON         PIC X(56).
002300     05  FILLER                    PIC X(04) VALUE SPACES.

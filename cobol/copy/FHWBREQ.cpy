000100*================================================================*
000200*  FHWBREQ  -  BUDGET REQUEST INPUT RECORD LAYOUT                *
000300*  REQ-REQUEST-TYPE:  CREATE-W / CREATE-M / UPDATE / CLOSE       *
000400*================================================================*
000500*   2026-02-05  RSM  TKT-40040  ORIGINAL LAYOUT                  *
000600*================================================================*
000700 01  BREQ-RECORD.
000800     05  BREQ-REQUEST-TYPE         PIC X(08).
000900         88  BREQ-IS-CREATE-W           VALUE 'CREATE-W'.
001000         88  BREQ-IS-CREATE-M           VALUE 'CREATE-M'.
001100         88  BREQ-IS-UPDATE              VALUE 'UPDATE'.
001200         88  BREQ-IS-CLOSE               VALUE 'CLOSE'.
001300     05  BREQ-PROFILE-ID           PIC 9(06).
001400     05  BREQ-BUDGET-ID            PIC 9(06).
001500     05  BREQ-AMOUNT               PIC S9(10)V99.
001600     05  BREQ-START-DATE           PIC 9(08).
001700     05  BREQ-START-GROUP REDEFINES
001800         BREQ-START-DATE.
001900         10  BREQ-START-CCYY       PIC 9(04).
002000         10  BREQ-START-MM         PIC 9(02).
002100         10  BREQ-START-DD         PIC 9(02).
002200     05  FILLER                    PIC X(10).

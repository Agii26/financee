000100*================================================================*
000200*  FHWRPT  -  BUDGET SPENT/REMAINING REPORT PRINT LINES          *
000300*  132-COLUMN PRINT LAYOUT.  ONE 01-GROUP PER LINE TYPE.         *
000400*================================================================*
000500*   2026-02-20  RSM  TKT-40059  ORIGINAL LAYOUT                  *
000600*================================================================*
000700 01  FHR-HEADING-LINE-1.
000800     05  FILLER                PIC X(40) VALUE SPACES.
000900     05  FILLER                PIC X(30)
001000         VALUE 'FINANCEHUB BUDGET SPENT REPORT'.
001100     05  FILLER                PIC X(62) VALUE SPACES.
001200
001300 01  FHR-HEADING-LINE-2.
001400     05  FILLER                PIC X(40) VALUE SPACES.
001500     05  FILLER                PIC X(11) VALUE 'RUN DATE: '.
001600     05  FHR-H-RUN-DATE        PIC X(10).
001700     05  FILLER                PIC X(71) VALUE SPACES.
001800
001900 01  FHR-COLUMN-HDR-LINE.
002000     05  FILLER                PIC X(03) VALUE SPACES.
002100     05  FILLER                PIC X(09) VALUE 'BUDGET-ID'.
002200     05  FILLER                PIC X(02) VALUE SPACES.
002300     05  FILLER                PIC X(20) VALUE 'BUDGET-NAME'.
002400     05  FILLER                PIC X(02) VALUE SPACES.
002500     05  FILLER                PIC X(08) VALUE 'TYPE'.
002600     05  FILLER                PIC X(02) VALUE SPACES.
002700     05  FILLER                PIC X(08) VALUE 'START'.
002800     05  FILLER                PIC X(02) VALUE SPACES.
002900     05  FILLER                PIC X(08) VALUE 'END'.
003000     05  FILLER                PIC X(02) VALUE SPACES.
003100     05  FILLER                PIC X(14) VALUE 'AMOUNT'.
003200     05  FILLER                PIC X(02) VALUE SPACES.
003300     05  FILLER                PIC X(14) VALUE 'SPENT'.
003400     05  FILLER                PIC X(02) VALUE SPACES.
003500     05  FILLER                PIC X(14) VALUE 'REMAINING'.
003600     05  FILLER                PIC X(20) VALUE SPACES.
003700
003800 01  FHR-PROFILE-HDR-LINE.
003900     05  FILLER                PIC X(01) VALUE SPACES.
004000     05  FILLER                PIC X(12) VALUE 'PROFILE ID: '.
004100     05  FHR-P-PROFILE-ID      PIC 9(06).
004200     05  FILLER                PIC X(03) VALUE SPACES.
004300     05  FHR-P-USERNAME        PIC X(20).
004400     05  FILLER                PIC X(03) VALUE SPACES.
004500     05  FILLER                PIC X(16) VALUE
004600         'CLOSING BALANCE:'.
004700     05  FILLER                PIC X(01) VALUE SPACES.
004800     05  FHR-P-BALANCE         PIC -(10)9.99.
004900     05  FILLER                PIC X(56) VALUE SPACES.
005000
005100 01  FHR-DETAIL-LINE.
005200     05  FILLER                PIC X(03) VALUE SPACES.
005300     05  FHR-D-BUDGET-ID       PIC 9(06).
005400     05  FILLER                PIC X(02) VALUE SPACES.
005500     05  FHR-D-BUDGET-NAME     PIC X(20).
005600     05  FILLER                PIC X(02) VALUE SPACES.
005700     05  FHR-D-BUDGET-TYPE     PIC X(08).
005800     05  FILLER                PIC X(02) VALUE SPACES.
005900     05  FHR-D-START-DATE      PIC 9(08).
006000     05  FILLER                PIC X(02) VALUE SPACES.
006100     05  FHR-D-END-DATE        PIC 9(08).
006200     05  FILLER                PIC X(02) VALUE SPACES.
006300     05  FHR-D-AMOUNT          PIC -(10)9.99.
006400     05  FILLER                PIC X(02) VALUE SPACES.
006500     05  FHR-D-SPENT           PIC -(10)9.99.
006600     05  FILLER                PIC X(02) VALUE SPACES.
006700     05  FHR-D-REMAINING       PIC -(10)9.99.
006800     05  FILLER                PIC X(01) VALUE SPACES.
006900     05  FHR-D-OVER-MARK       PIC X(01).
007000     05  FILLER                PIC X(21) VALUE SPACES.
007100
007200 01  FHR-SUBTOTAL-LINE.
007300     05  FILLER                PIC X(05) VALUE SPACES.
007400     05  FILLER                PIC X(22)
007500         VALUE '   PROFILE SUBTOTALS: '.
007600     05  FILLER                PIC X(10) VALUE 'ALLOCATED:'.
007700     05  FHR-S-ALLOCATED       PIC -(10)9.99.
007800     05  FILLER                PIC X(03) VALUE SPACES.
007900     05  FILLER                PIC X(07) VALUE 'SPENT: '.
008000     05  FHR-S-SPENT           PIC -(10)9.99.
008100     05  FILLER                PIC X(03) VALUE SPACES.
008200     05  FILLER                PIC X(11) VALUE 'REMAINING: '.
008300     05  FHR-S-REMAINING       PIC -(10)9.99.
008400     05  FILLER                PIC X(29) VALUE SPACES.
008500
008600 01  FHR-GRAND-TOTAL-LINE-1.
008700     05  FILLER                PIC X(05) VALUE SPACES.
008800     05  FILLER                PIC X(14) VALUE 'GRAND TOTALS: '.
008900     05  FILLER                PIC X(10) VALUE 'ALLOCATED:'.
009000     05  FHR-G-ALLOCATED       PIC -(10)9.99.
009100     05  FILLER                PIC X(03) VALUE SPACES.
009200     05  FILLER                PIC X(07) VALUE 'SPENT: '.
009300     05  FHR-G-SPENT           PIC -(10)9.99.
009400     05  FILLER                PIC X(03) VALUE SPACES.
009500     05  FILLER                PIC X(11) VALUE 'REMAINING: '.
009600     05  FHR-G-REMAINING       PIC -(10)9.99.
009700     05  FILLER                PIC X(03) VALUE SPACES.
009800     05  FILLER                PIC X(10) VALUE 'PROFILES: '.
009900     05  FHR-G-PROFILE-CNT     PIC ZZZ9.
010000     05  FILLER                PIC X(03) VALUE SPACES.
010100     05  FILLER                PIC X(09) VALUE 'BUDGETS: '.
010200     05  FHR-G-BUDGET-CNT      PIC ZZZ9.
010300     05  FILLER                PIC X(04) VALUE SPACES.
010400
010500 01  FHR-GRAND-TOTAL-LINE-2.
010600     05  FILLER                PIC X(05) VALUE SPACES.
010700     05  FILLER                PIC X(15)
010800         VALUE 'POSTED TOTALS -'.
010900     05  FILLER                PIC X(08) VALUE 'INCOME: '.
011000     05  FHR-G-INCOME          PIC -(11)9.99.
011100     05  FILLER                PIC X(03) VALUE SPACES.
011200     05  FILLER                PIC X(09) VALUE 'EXPENSE: '.
011300     05  FHR-G-EXPENSE         PIC -(11)9.99.
011400     05  FILLER                PIC X(03) VALUE SPACES.
011500     05  FILLER                PIC X(09) VALUE 'SAVINGS: '.
011600     05  FHR-G-SAVINGS         PIC -(11)9.99.
011700     05  FILLER                PIC X(35) VALUE SPACES.

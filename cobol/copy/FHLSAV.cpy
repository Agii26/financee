000100*================================================================*
000200*  FHLSAV  -  LINKAGE PARAMETERS FOR CALL 'FHS030A' (SAVINGS SVC)*
000300*  THE GENERATED TRANSACTION (TRAN-RECORD, COPY FHWTRAN) AND THE *
000400*  SAVINGS CATEGORY (CATG-RECORD, COPY FHWCATG) TRAVEL AS        *
000500*  SEPARATE CALL PARAMETERS, IN/OUT.                             *
000600*================================================================*
000700*   2026-02-06  RSM  TKT-40041  ORIGINAL LAYOUT                  *
000800*================================================================*
000900 01  FHL-SAVSVC-PARMS.
001000     05  FHL-SAV-PROFILE-ID        PIC 9(06).
001100     05  FHL-SAV-AMOUNT            PIC S9(10)V99.
001200     05  FHL-SAV-SAVINGS-DATE      PIC 9(08).
001300     05  FHL-SAV-DESCRIPTION       PIC X(60).
001400     05  FHL-SAV-NEXT-TXN-ID       PIC 9(08).
001500     05  FHL-SAV-CATEGORY-KNOWN    PIC X(01).
001600         88  FHL-SAV-CATEGORY-FOUND     VALUE 'Y'.
001700     05  FHL-SAV-CATEGORY-CREATED  PIC X(01).
001800         88  FHL-SAV-CATG-WAS-MADE      VALUE 'Y'.
001900     05  FHL-SAV-MONEY-ON-HAND     PIC S9(10)V99.
002000     05  FHL-SAV-RETURN-CODE       PIC 9(02).
002100         88  FHL-SAV-ACCEPTED           VALUE 00.
002200     05  FILLER                    PIC X(04) VALUE SPACES.

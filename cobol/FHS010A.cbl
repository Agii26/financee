000100******************************************************************
000200*  PROGRAM:     FHS010A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        CALLED SUBPROGRAM (NO FILES)                     *
000500*  PURPOSE:     TRANSACTION SERVICE.  BUILDS A TRANSACTION       *
000600*               RECORD (DEFAULTING A BLANK TITLE FROM THE TYPE), *
000700*               THEN CALLS THE MONEY ENGINE TO POST IT.  CALLED  *
000800*               BY FHB010A FOR ORDINARY TRANSACTIONS AND BY      *
000900*               FHS030A FOR SAVINGS-GENERATED TRANSACTIONS.      *
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*----------------------------------------------------------------*
001300*  1979-01-16  RSM  TKT-00015  ORIGINAL PROGRAM                  *
001400*  1979-05-30  RSM  TKT-00340  ADDED DEFAULT-TITLE LOGIC SO A    *
001500*                              BLANK TITLE PICKS UP THE TYPE     *
001600*                              NAME                              *
001700*  1980-08-12  RSM  TKT-00920  CONFIRMED SUBPROGRAM REMAINS      *
001800*                              FILE-FREE, SHARED WITH ANY FUTURE *
001900*                              POSTING DRIVER                    *
002000*  1982-02-06  RSM  TKT-02610  REUSED BY NEW SAVINGS SERVICE     *
002100*                              (FHS030A) FOR SAVINGS-GENERATED   *
002200*                              TRANSACTIONS                      *
002300*  1986-04-18  WDH  TKT-05500  RECOMPILED UNDER ANSI-85 COBOL    *
002400*                              STANDARD, NO LOGIC CHANGE         *
002500*  1991-09-09  MLP  TKT-10400  STANDARDIZED DEFAULT TITLES TO    *
002600*                              INITIAL-CAP TEXT TO MATCH REPORT  *
002700*                              HEADINGS                          *
002800*  1998-12-10  DCS  TKT-16300  Y2K REMEDIATION - NO DATE FIELDS  *
002900*                              OWNED HERE, CALLER-SUPPLIED CCYY  *
003000*                              PASSES THROUGH UNCHANGED          *
003100*  2004-03-15  BTK  TKT-21000  CODE REVIEW - CONFIRMED           *
003200*                              SPACES-OR-LOW-VALUES TEST STILL   *
003300*                              CATCHES BLANK AND UNINITIALIZED   *
003400*                              TITLE                             *
003500*  2011-07-22  ARN  TKT-27200  ADDED WSV-CONT-LLAMADAS CALL      *
003600*                              COUNTER FOR VOLUME REPORTING TO   *
003700*                              OPERATIONS                        *
003800*  2019-10-02  FEC  TKT-33900  CONFIRMED NO CHANGE NEEDED AFTER  *
003900*                              SAVINGS SERVICE REWRITE OF        *
004000*                              CATEGORY-CREATE LOGIC             *
004100*  2023-01-11  GKT  TKT-38000  ANNUAL FISCAL REVIEW - NO CHANGE  *
004200*----------------------------------------------------------------*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    FHS010A.
004500 AUTHOR.        R MENDIETA.
004600 INSTALLATION.  FINANCEHUB DATA CENTER.
004700 DATE-WRITTEN.  01/16/1979.
004800 DATE-COMPILED.
004900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005000
005100 ENVIRONMENT DIVISION.
005200*======================*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 DATA DIVISION.
005800*=============*
005900 WORKING-STORAGE SECTION.
006000*========================*
006100 01  WSA-ACUMULADORES.
006200     05  WSV-CONT-LLAMADAS     PIC 9(07) COMP VALUE ZEROS.
006300     05  FILLER                PIC X(10) VALUE SPACES.
006400
006500 01  WSC-DEFAULT-TITLES.
006600     05  WSC-TITLE-INCOME      PIC X(30) VALUE 'Income'.
006700     05  WSC-TITLE-EXPENSE     PIC X(30) VALUE 'Expense'.
006800     05  WSC-TITLE-SAVINGS     PIC X(30) VALUE 'Savings'.
006900     05  FILLER                PIC X(10) VALUE SPACES.
007000
007100     COPY FHLMNY.
007200
007300 LINKAGE SECTION.
007400*=================*
007500     COPY FHLTRN.
007600
007700 PROCEDURE DIVISION USING FHL-TXNSVC-PARMS.
007800*===============================================*
007900 0000-MAIN-LOGIC.
008000     ADD 1 TO WSV-CONT-LLAMADAS
008100     PERFORM 1000-DEFAULT-TITLE
008200     PERFORM 2000-POST-TO-MONEY-ENGINE
008300     GOBACK.
008400*----------------------------------------------------------------*
008500 1000-DEFAULT-TITLE.
008600*    A BLANK TITLE DEFAULTS TO THE TRANSACTION TYPE WITH THE
008700*    FIRST LETTER CAPITALIZED - "INCOME"/"EXPENSE"/"SAVINGS".
008800*----------------------------------------------------------------*
008900     IF FHL-TXN-TITLE = SPACES OR LOW-VALUES
009000         EVALUATE FHL-TXN-TRANSACTION-TYPE
009100             WHEN 'income'
009200                 MOVE WSC-TITLE-INCOME  TO FHL-TXN-TITLE
009300             WHEN 'expense'
009400                 MOVE WSC-TITLE-EXPENSE TO FHL-TXN-TITLE
009500             WHEN 'savings'
009600                 MOVE WSC-TITLE-SAVINGS TO FHL-TXN-TITLE
009700             WHEN OTHER
009800                 CONTINUE
009900         END-EVALUATE
010000     END-IF.
010100*----------------------------------------------------------------*
010200 2000-POST-TO-MONEY-ENGINE.
010300*    EVERY CREATED TRANSACTION IS IMMEDIATELY POSTED TO THE
010400*    OWNING PROFILE'S BALANCE - NO STAGED/UNPOSTED STATE EXISTS.
010500*----------------------------------------------------------------*
010600     MOVE 'APPLYTXN'              TO FHL-OPERATION
010700     MOVE FHL-TXN-TRANSACTION-TYPE TO FHL-TRANSACTION-TYPE
010800     MOVE FHL-TXN-AMOUNT           TO FHL-AMOUNT
010900     MOVE FHL-TXN-MONEY-ON-HAND    TO FHL-MONEY-ON-HAND
011000
011100     CALL 'FHS000A' USING FHL-MONEY-ENGINE-PARMS
011200
011300     MOVE FHL-MONEY-ON-HAND TO FHL-TXN-MONEY-ON-HAND
011400     MOVE FHL-RETURN-CODE   TO FHL-TXN-RETURN-CODE.

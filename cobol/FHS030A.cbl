000100******************************************************************
000200*  PROGRAM:     FHS030A                                          *
000300*  SYSTEM:      FINANCEHUB LEDGER-POSTING BATCH                  *
000400*  TYPE:        CALLED SUBPROGRAM (NO FILES)                     *
000500*  PURPOSE:     SAVINGS SERVICE.  ENSURES THE PROFILE'S SAVINGS  *
000600*               CATEGORY (CALLER TELLS US WHETHER ONE ALREADY    *
000700*               EXISTS), THEN BUILDS THE LINKED SAVINGS-TYPE     *
000800*               TRANSACTION AND HANDS IT TO FHS010A TO DEFAULT   *
000900*               THE TITLE AND POST IT THROUGH THE MONEY ENGINE.  *
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*----------------------------------------------------------------*
001300*  1982-02-06  RSM  TKT-02610  ORIGINAL PROGRAM                  *
001400*  1982-05-14  RSM  TKT-02700  ENSURES SAVINGS CATEGORY EXISTS   *
001500*                              BEFORE POSTING FIRST DEPOSIT      *
001600*  1984-11-30  WDH  TKT-04400  CONFIRMED SUBPROGRAM REMAINS      *
001700*                              FILE-FREE, CALLER OWNS CATEGORY   *
001800*                              MASTER I/O                        *
001900*  1989-03-08  GKT  TKT-07900  RECOMPILED UNDER ANSI-85 COBOL    *
002000*                              STANDARD, NO LOGIC CHANGE         *
002100*  1994-07-19  MLP  TKT-12800  STANDARDIZED DEFAULT CATEGORY     *
002200*                              NAME TO SAVINGS TO MATCH REPORT   *
002300*                              HEADINGS                          *
002400*  1998-10-05  DCS  TKT-16050  Y2K REMEDIATION - CONFIRMED NO    *
002500*                              DATE FIELDS OWNED HERE, CCYY      *
002600*                              PASSES THROUGH UNCHANGED          *
002700*  2003-02-27  BTK  TKT-20050  CODE REVIEW - CONFIRMED           *
002800*                              CATEGORY-KNOWN SWITCH ALWAYS SET  *
002900*                              BY CALLER BEFORE CALL             *
003000*  2010-06-16  ARN  TKT-25900  ADDED WSV-CONT-LLAMADAS CALL      *
003100*                              COUNTER FOR VOLUME REPORTING TO   *
003200*                              OPERATIONS                        *
003300*  2017-09-21  FEC  TKT-32200  CONFIRMED NO CHANGE NEEDED AFTER  *
003400*                              TRANSACTION SERVICE TITLE-DEFAULT *
003500*                              REWRITE                           *
003600*  2022-12-05  GKT  TKT-37100  ANNUAL FISCAL REVIEW - NO CHANGE  *
003700*  2025-03-10  GKT  TKT-38700  CONFIRMED NO CHANGE NEEDED -      *
003800*                              CATEGORY-CREATE PATH STILL        *
003900*                              MATCHES PROFILE MASTER LAYOUT     *
004000*----------------------------------------------------------------*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    FHS030A.
004300 AUTHOR.        R MENDIETA.
004400 INSTALLATION.  FINANCEHUB DATA CENTER.
004500 DATE-WRITTEN.  02/06/1982.
004600 DATE-COMPILED.
004700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004800
004900 ENVIRONMENT DIVISION.
005000*======================*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600*=============*
005700 WORKING-STORAGE SECTION.
005800*========================*
005900 01  WSA-ACUMULADORES.
006000     05  WSV-CONT-LLAMADAS     PIC 9(07) COMP VALUE ZEROS.
006100     05  FILLER                PIC X(10) VALUE SPACES.
006200
006300     COPY FHLTRN.
006400
006500 LINKAGE SECTION.
006600*=================*
006700     COPY FHLSAV.
006800     COPY FHWTRAN.
006900     COPY FHWCATG.
007000
007100 PROCEDURE DIVISION USING FHL-SAVSVC-PARMS
007200                           TRAN-RECORD
007300                           CATG-RECORD.
007400*===============================================*
007500 0000-MAIN-LOGIC.
007600     ADD 1 TO WSV-CONT-LLAMADAS
007700     MOVE 'N' TO FHL-SAV-CATEGORY-CREATED
007800     PERFORM 1000-ENSURE-SAVINGS-CATEGORY
007900     PERFORM 2000-CREATE-SAVINGS-TRANSACTION
008000     GOBACK.
008100*----------------------------------------------------------------*
008200 1000-ENSURE-SAVINGS-CATEGORY.
008300*    A CATEGORY WITH CATG-TYPE-SAVINGS ALREADY EXISTS WHEN THE
008400*    CALLER SET FHL-SAV-CATEGORY-KNOWN - CATG-RECORD THEN HOLDS
008500*    THAT CATEGORY AND IS LEFT UNCHANGED.  OTHERWISE THE CALLER
008600*    HAS ALREADY STAGED A NEW CATEGORY-ID/PROFILE-ID PAIR IN
008700*    CATG-RECORD; THIS PROGRAM ONLY SUPPLIES THE NAME AND TYPE.
008800*----------------------------------------------------------------*
008900     IF NOT FHL-SAV-CATEGORY-FOUND
009000         MOVE 'Savings' TO CATG-CATEGORY-NAME
009100         SET CATG-TYPE-SAVINGS TO TRUE
009200         SET FHL-SAV-CATG-WAS-MADE TO TRUE
009300     END-IF.
009400*----------------------------------------------------------------*
009500 2000-CREATE-SAVINGS-TRANSACTION.
009600*    A SAVINGS DEPOSIT ALWAYS PRODUCES EXACTLY ONE SAVINGS-TYPE
009700*    TRANSACTION OF THE SAME AMOUNT AND DATE; TITLE DEFAULTS TO
009800*    THE DEPOSIT DESCRIPTION, OR "SAVINGS" WHEN BLANK.
009900*----------------------------------------------------------------*
010000     MOVE FHL-SAV-NEXT-TXN-ID       TO FHL-TXN-TRANSACTION-ID
010100     MOVE FHL-SAV-PROFILE-ID        TO FHL-TXN-PROFILE-ID
010200     MOVE 'savings'                 TO FHL-TXN-TRANSACTION-TYPE
010300     MOVE CATG-CATEGORY-ID          TO FHL-TXN-CATEGORY-ID
010400     MOVE FHL-SAV-SAVINGS-DATE      TO FHL-TXN-TRANSACTION-DATE
010500     MOVE FHL-SAV-AMOUNT            TO FHL-TXN-AMOUNT
010600     MOVE FHL-SAV-DESCRIPTION       TO FHL-TXN-DESCRIPTION
010700     IF FHL-SAV-DESCRIPTION = SPACES OR LOW-VALUES
010800         MOVE SPACES TO FHL-TXN-TITLE
010900     ELSE
011000         MOVE FHL-SAV-DESCRIPTION TO FHL-TXN-TITLE
011100     END-IF
011200     MOVE FHL-SAV-MONEY-ON-HAND     TO FHL-TXN-MONEY-ON-HAND
011300
011400     CALL 'FHS010A' USING FHL-TXNSVC-PARMS
011500
011600     MOVE FHL-TXN-MONEY-ON-HAND TO FHL-SAV-MONEY-ON-HAND
011700     SET FHL-SAV-ACCEPTED TO TRUE
011800
011900     MOVE FHL-TXN-TRANSACTION-ID    TO TRAN-TRANSACTION-ID
012000     MOVE FHL-TXN-PROFILE-ID        TO TRAN-PROFILE-ID
012100     MOVE FHL-TXN-TRANSACTION-TYPE  TO TRAN-TRANSACTION-TYPE
012200     MOVE FHL-TXN-CATEGORY-ID       TO TRAN-CATEGORY-ID
012300     MOVE FHL-TXN-TRANSACTION-DATE  TO TRAN-TRANSACTION-DATE
012400     MOVE FHL-TXN-AMOUNT            TO TRAN-AMOUNT
012500     MOVE FHL-TXN-TITLE             TO TRAN-TITLE
012600     MOVE FHL-TXN-DESCRIPTION       TO TRAN-DESCRIPTION.
